000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.  StkScrRp.                                             
000300       AUTHOR.      R G SLOCUM.                                           
000400       INSTALLATION. MERIDIAN TRUST RESEARCH - DATA PROCESSING.           
000500       DATE-WRITTEN. 03/14/1989.                                          
000600       DATE-COMPILED.                                                     
000700       SECURITY.    COMPANY CONFIDENTIAL - RESEARCH DEPT USE ONLY.        
000800*****************************************************************         
000900*                                                               *         
001000*   S T K S C R R P  -  FUNDAMENTAL STOCK SCREENING BATCH       *         
001100*                                                               *         
001200*   READS THE STOCK FUNDAMENTALS MASTER (ONE RECORD PER TICKER) *         
001300*   AND FOR EVERY RECORD:                                       *         
001400*     - COMPUTES THE FULL SET OF VALUATION, PROFITABILITY,      *         
001500*       EFFICIENCY, LIQUIDITY, SOLVENCY AND GROWTH RATIOS        *        
001600*     - GENERATES SIGNAL FLAGS AND FIVE COMPOSITE SCORES PLUS   *         
001700*       A FUNDAMENTAL STRENGTH CLASS  (ANALYSIS-OUT)            *         
001800*     - SCORES THE STOCK AGAINST SIX FIXED SCREENING STRATEGIES *         
001900*       AND RETAINS IT FOR EACH STRATEGY IT CLEARS              *         
002000*       (SCREEN-OUT)                                            *         
002100*     - RUNS THE TWELVE-POINT RULES-OF-THUMB CHECKLIST AND      *         
002200*       PRODUCES A BUY/SELL-STYLE RECOMMENDATION                *         
002300*       (EVAL-OUT)                                               *        
002400*     - CHECKS THE RECORD AGAINST THE SELECTED SCREENING        *         
002500*       PROFILE'S MIN/MAX CRITERIA SET                          *         
002600*   A COLUMNAR SCREENING REPORT IS PRODUCED AT END OF RUN WITH  *         
002700*   ONE SECTION PER STRATEGY (STOCKS IN DESCENDING SCORE ORDER) *         
002800*   A PROFILE SECTION, A RECOMMENDATION SUMMARY AND RUN TOTALS. *         
002900*                                                                *        
003000*   THE SELECTED PROFILE NAME IS READ FROM THE ONE-LINE STKPARM *         
003100*   CONTROL CARD - IF THAT FILE IS MISSING OR BLANK THE RUN     *         
003200*   DEFAULTS TO THE "BALANCED" PROFILE.                         *         
003300*                                                                *        
003400*---------------------------------------------------------------*         
003500*              F I E L D   P R E F I X   G L O S S A R Y         *        
003600*---------------------------------------------------------------*         
003700*   STK-   STOCK-MASTER INPUT FIELDS (STOCK-REC).               *         
003800*   ANL-   ANALYSIS-OUT FIELDS (ANAL-REC).                      *         
003900*   SCR-   SCREEN-OUT FIELDS (SCRN-REC).                        *         
004000*   EVL-   EVAL-OUT FIELDS (EVAL-REC).                          *         
004100*   PE, PB, PEG, PS, ROE, ROA, ROIC -                           *         
004200*          THE USUAL WALL STREET SHORTHAND (PRICE/EARNINGS,     *         
004300*          PRICE/BOOK, PRICE/EARNINGS-TO-GROWTH, PRICE/SALES,   *         
004400*          RETURN ON EQUITY, RETURN ON ASSETS, RETURN ON        *         
004500*          INVESTED CAPITAL) - SEE WK-STOCK-METRICS BELOW FOR   *         
004600*          THE FULL LIST AND 2110-2150 FOR HOW EACH IS DERIVED. *         
004700*   CRIT-  ONE BOUND SLOT IN THE WS-CRITERIA-SETS FILTER TABLE. *         
004800*   WS-PR- PROFILE-SECTION RESULT TABLE ENTRY (SEE 6090).       *         
004900*   WS-SR- PER-STRATEGY RESULT TABLE ENTRY (SEE 4900, 7100).    *         
005000*   WS-HDG-, WS-DL-, WS-SF-, WS-PD-, WS-RL-, WS-TL-, WS-SECT- -  *        
005100*          PRINT-LINE WORK FIELDS, ONE GROUP PER REPORT LINE    *         
005200*          LAYOUT - SEE THE REPORT LINE LAYOUTS BELOW.          *         
005300*   CTE-   NAMED CONSTANT (78-LEVEL), NEVER MOVED INTO.         *         
005400*   WK-    SCRATCH FIELD RECOMPUTED EVERY RECORD, NOTHING       *         
005500*          CARRIES FORWARD BETWEEN STOCK-MASTER RECORDS.        *         
005600*   FS-    TWO-CHARACTER FILE STATUS FOR THE FILE NAMED.        *         
005700*---------------------------------------------------------------*         
005800*                     C H A N G E   L O G                       *         
005900*---------------------------------------------------------------*         
006000* 03/14/89 RGS  ORIGINAL CODING - TICKET DP-1142.               *         
006100* 04/02/89 RGS  ADDED SOLVENCY RATIO GROUP AND INTEREST         *         
006200*               COVERAGE PER ANALYST REQUEST (DP-1151).         *         
006300* 06/19/89 RGS  FIXED PEG RATIO TO USE THE CAPPED P/E WHEN EPS  *         
006400*               IS NOT POSITIVE - DP-1166.                      *         
006500* 09/08/89 CLW  ADDED THE GROWTH-VS-VALUE CATEGORY RULE AND THE *         
006600*               DIVERSIFICATION / INDUSTRY CONTEXT FILLER RULES *         
006700*               TO THE RULES-OF-THUMB CHECKLIST - DP-1183.      *         
006800* 11/30/89 RGS  GROSS AND OPERATING MARGIN NOW COPIED FROM NET  *         
006900*               MARGIN RATHER THAN LEFT AT ZERO - STKMSTR HAS   *         
007000*               NO SEPARATE COGS OR OPERATING EXPENSE FIELD SO  *         
007100*               A TRUE GROSS/OPERATING SPLIT IS NOT POSSIBLE    *         
007200*               FROM THIS FEED - DP-1195.                       *         
007300* 01/11/90 RGS  SIX-STRATEGY SCREENING ENGINE ADDED, REPLACING  *         
007400*               THE OLD SINGLE VALUE-SCREEN PASS - DP-1204.     *         
007500* 05/23/90 CLW  NAMED CRITERIA PROFILE FILTER ADDED (STKCRIT    *         
007600*               STATIC TABLE, WORKING-STORAGE) - DP-1219.       *         
007700* 09/14/90 CLW  ADDED A ZERO-DIVIDE GUARD TO THE PEG RATIO WHEN *         
007800*               EARNINGS GROWTH IS ZERO - WAS ABENDING ON FLAT- *         
007900*               EARNINGS ISSUES - DP-1227.                      *         
008000* 11/02/90 RGS  CONTROL-BREAK SCREENING REPORT WITH PER-        *         
008100*               STRATEGY SORT AND AVERAGES - DP-1233.           *         
008200* 02/14/91 CLW  CORRECTED CURRENT/QUICK/CASH RATIO TO SHARE ONE *         
008300*               CALCULATION AS DOCUMENTED BY RESEARCH - DP-1240.*         
008400* 08/30/91 RGS  RECOMMENDATION SUMMARY SECTION ADDED TO REPORT  *         
008500*               PER DEPT HEAD REQUEST - DP-1255.                *         
008600* 03/05/92 JFK  MOVED SELECTED PROFILE NAME TO THE STKPARM      *         
008700*               CONTROL CARD SO OPERATIONS NO LONGER NEEDS A    *         
008800*               RECOMPILE TO CHANGE IT - DP-1279.                *        
008900* 11/20/92 JFK  WIDENED STK-REVENUE, STK-NET-INCOME AND THE     *         
009000*               BALANCE SHEET TOTALS TO 13 DIGITS - THE OLD     *         
009100*               11-DIGIT FIELDS WERE TRUNCATING THE LARGEST     *         
009200*               LARGE-CAP ISSUES - DP-1288.                     *         
009300* 07/17/93 JFK  YEAR-END VOLUME INCREASE - RAISED PER-STRATEGY  *         
009400*               AND PROFILE TABLE CAPS TO 500 - DP-1301.        *         
009500* 06/02/94 CLW  ADDED ASSET TURNOVER AND EQUITY MULTIPLIER TO   *         
009600*               THE EFFICIENCY GROUP (DUPONT BREAKOUT) PER      *         
009700*               RESEARCH REQUEST - DP-1315.                     *         
009800* 01/09/95 CLW  BVPS/EPS NOW ALLOWED ZERO OR NEGATIVE - LOSS    *         
009900*               YEAR STOCKS WERE ABENDING ON THE P/E CALC       *         
010000*               (DP-1328).                                      *         
010100* 02/28/96 JFK  CORRECTED CONTRARIAN STRATEGY'S SOUNDNESS LEG   *         
010200*               TO ALSO REQUIRE CURRENT RATIO ABOVE 1.0, NOT    *         
010300*               JUST DEBT/EQUITY UNDER 1.0 - A LEVERED BUT      *         
010400*               ILLIQUID ISSUE WAS SLIPPING THROUGH - DP-1340.  *         
010500* 11/18/96 JFK  ADDED GARP AND CONSERVATIVE PROFILES TO THE     *         
010600*               CRITERIA TABLE PER RESEARCH REQUEST - DP-1349.  *         
010700* 08/04/97 JFK  FIXED MISSING ROA BRANCH IN 6030-MAP-METRIC-    *         
010800*               VALUE - QUALITY PROFILE'S ROA FLOOR COULD NEVER *         
010900*               BE SATISFIED SINCE WK-METRIC-VALUE NEVER LEFT   *         
011000*               ZERO FOR THAT CODE - DP-1460.                   *         
011100* 02/02/98 PNV  YEAR 2000 REVIEW - NO TWO-DIGIT YEAR FIELDS IN  *         
011200*               THIS PROGRAM, ONLY RUN-DATE DISPLAY AFFECTED.   *         
011300*               WIDENED WS-RUN-CC-YY TO FOUR DIGITS - DP-1402.  *         
011400* 12/10/98 PNV  ADDED A MAXIMUM BOUND ON THE INTEREST COVERAGE  *         
011500*               CRITERIA CODE - PREVIOUSLY ONLY A FLOOR COULD   *         
011600*               BE CODED - DP-1375.                             *         
011700* 03/19/99 PNV  CORRECTED SCREEN REPORT DETAIL SIGNAL TEXT TO   *         
011800*               STOP AT 70 CHARACTERS INSTEAD OF RUNNING INTO   *         
011900*               THE NEXT COLUMN ON A SIX-SIGNAL SYMBOL -        *         
012000*               DP-1390.                                        *         
012100* 06/25/99 PNV  Y2K CERTIFICATION SIGN-OFF - NO FURTHER CHANGES *         
012200*               REQUIRED.  FILED WITH DP-1402.                  *         
012300* 10/14/99 PNV  ADDED AGGRESSIVE AND INCOME PROFILES TO         *         
012400*               STKCRIT TABLE - DP-1411.                        *         
012410* 03/11/01 RGS  RAISED THE CONSERVATIVE PROFILE DIVIDEND YIELD  *         
012420*               FLOOR FROM 2 PCT TO 2.5 PCT PER RESEARCH REQUEST*         
012430*               AFTER THE 2000-2001 RATE CUTS LEFT TOO MANY LOW-*         
012440*               YIELD ISSUES CLEARING THE SCREEN - DP-1488.     *         
012450* 09/09/03 CLW  REVIEWED ALL TEN STKCRIT PROFILES FOR THE NEW   *         
012460*               FISCAL YEAR AT RESEARCH'S REQUEST - NO FURTHER  *         
012470*               BOUND CHANGES REQUIRED - DP-1522.               *         
012500*****************************************************************         
012600*                 P R O C E S S I N G   N A R R A T I V E        *        
012700*---------------------------------------------------------------*         
012800*   INPUT:   STKMSTR  - STOCK FUNDAMENTALS MASTER, ONE RECORD   *         
012900*            PER TICKER, LINE SEQUENTIAL, SORTED BY SYMBOL ON   *         
013000*            THE UPSTREAM FEED (THIS PROGRAM DOES NOT DEPEND    *         
013100*            ON THAT ORDER - EVERY PASS IS RECORD-INDEPENDENT). *         
013200*            STKPARM  - OPTIONAL ONE-LINE CONTROL CARD NAMING   *         
013300*            THE SCREENING PROFILE FOR THIS RUN.                *         
013400*   OUTPUT:  STKANLO  - ONE ANALYSIS RECORD PER STOCK-MASTER    *         
013500*            RECORD READ (ALWAYS WRITTEN).                      *         
013600*            STKSCRO  - ONE RECORD PER (STRATEGY, PASSING       *         
013700*            STOCK) PAIR (ONLY WRITTEN ON A THRESHOLD CLEAR).   *         
013800*            STKEVLO  - ONE RULES-OF-THUMB RECORD PER STOCK-    *         
013900*            MASTER RECORD READ (ALWAYS WRITTEN).               *         
014000*            STKRPTO  - THE PRINTED SCREENING REPORT.           *         
014100*   LOGIC:   1000 OPENS FILES, READS THE PARM CARD AND PRIMES   *         
014200*            THE MASTER READ.  2000 LOOPS ONE RECORD AT A TIME  *         
014300*            THROUGH METRICS (2100), ANALYSIS (3000), THE SIX-  *         
014400*            STRATEGY SCREEN (4000), THE RULES CHECKLIST (5000) *         
014500*            AND THE PROFILE FILTER (6000) UNTIL END OF FILE.   *         
014600*            7000 THEN PRINTS THE REPORT FROM THE IN-MEMORY     *         
014700*            STRATEGY AND PROFILE RESULT TABLES BUILT ALONG THE *         
014800*            WAY, AND 9000 CLOSES UP AND DISPLAYS RUN TOTALS.   *         
014900*   RESTART: NONE.  THIS IS A READ-ONLY REPORTING PASS OVER     *         
015000*            STKMSTR - A RERUN SIMPLY RESUBMITS THE JOB.        *         
015100*****************************************************************         
015200                                                                          
015300       ENVIRONMENT DIVISION.                                              
015400       CONFIGURATION SECTION.                                             
015500*    C01/TOP-OF-FORM LETS 7000 SKIP TO A NEW PAGE WITH A PLAIN            
015600*    WRITE ... AFTER ADVANCING C01 RATHER THAN A HARD LINE COUNT -        
015700*    THE FORMS CONTROL TAPE ON THE OLD IMPACT PRINTER CARRIED THE         
015800*    CHANNEL PUNCH, THE LOGICAL PRINTER DEVICE DOES THE SAME JOB          
015900*    NOW.  STRAT-NAME-CLASS LETS 7100 VALIDATE A STRATEGY CODE            
016000*    WITH ONE CLASS TEST INSTEAD OF SIX IFS.  UPSI-0 IS THE               
016100*    OPERATOR SWITCH THAT SUPPRESSES THE PROFILE SECTION OF THE           
016200*    REPORT ON A QUICK RERUN - SEE 7200.  RGS 03/14/1989.                 
016300       SPECIAL-NAMES.                                                     
016400           C01 IS TOP-OF-FORM                                             
016500           CLASS STRAT-NAME-CLASS IS "V" "G" "D" "M" "Q" "C"              
016600           UPSI-0 ON STATUS IS WS-SUPPRESS-PROFILE-SECT                   
016700                  OFF STATUS IS WS-SHOW-PROFILE-SECT.                     
016800                                                                          
016900       INPUT-OUTPUT SECTION.                                              
017000       FILE-CONTROL.                                                      
017100*    PRIMARY INPUT - SEE STOCK-REC BELOW FOR LAYOUT.                      
017200           SELECT STOCK-MASTER  ASSIGN TO "STKMSTR"                       
017300               ORGANIZATION IS LINE SEQUENTIAL                            
017400               FILE STATUS  IS FS-STOCK-MASTER.                           
017500                                                                          
017600*    OPTIONAL PROFILE-NAME CONTROL CARD - OPTIONAL SO A SITE WITH         
017700*    NO STKPARM DD STILL RUNS, DEFAULTING TO BALANCED.                    
017800           SELECT OPTIONAL PARM-CARD ASSIGN TO "STKPARM"                  
017900               ORGANIZATION IS LINE SEQUENTIAL                            
018000               FILE STATUS  IS FS-PARM-CARD.                              
018100                                                                          
018200*    THREE OUTPUT FILES, ALWAYS WRITTEN ONE RECORD PER STOCK-             
018300*    MASTER RECORD READ (EXCEPT SCREEN-OUT - SEE BELOW), PLUS THE         
018400*    PRINTED REPORT.                                                      
018500           SELECT ANALYSIS-OUT ASSIGN TO "STKANLO"                        
018600               ORGANIZATION IS LINE SEQUENTIAL                            
018700               FILE STATUS  IS FS-ANALYSIS-OUT.                           
018800                                                                          
018900*    SCREEN-OUT GETS ZERO, ONE OR SEVERAL RECORDS PER STOCK-              
019000*    MASTER RECORD READ - ONE FOR EACH STRATEGY THE SYMBOL CLEARS.        
019100           SELECT SCREEN-OUT   ASSIGN TO "STKSCRO"                        
019200               ORGANIZATION IS LINE SEQUENTIAL                            
019300               FILE STATUS  IS FS-SCREEN-OUT.                             
019400                                                                          
019500           SELECT EVAL-OUT     ASSIGN TO "STKEVLO"                        
019600               ORGANIZATION IS LINE SEQUENTIAL                            
019700               FILE STATUS  IS FS-EVAL-OUT.                               
019800                                                                          
019900           SELECT REPORT-OUT   ASSIGN TO "STKRPTO"                        
020000               ORGANIZATION IS LINE SEQUENTIAL                            
020100               FILE STATUS  IS FS-REPORT-OUT.                             
020200                                                                          
020300       DATA DIVISION.                                                     
020400       FILE SECTION.                                                      
020500*---------------------------------------------------------------*         
020600* STOCK MASTER - ONE OCCURRENCE PER TICKER SYMBOL.  LINE         *        
020700* SEQUENTIAL, FIXED COLUMN POSITIONS.  SIGNED FIELDS ARE LEADING *        
020800* SEPARATE SIGN SO THE FILE STAYS READABLE WITH A PLAIN TEXT     *        
020900* EDITOR - RGS 03/14/1989.  PRICE, EPS, BVPS AND DPS MAY BE ZERO *        
021000* OR NEGATIVE FOR A STOCK CARRYING LOSSES - THE CALCULATOR       *        
021100* PARAGRAPHS BELOW MUST GUARD THOSE CASES.                       *        
021200*---------------------------------------------------------------*         
021300       FD  STOCK-MASTER                                                   
021400           LABEL RECORDS ARE STANDARD                                     
021500           RECORD CONTAINS 177 CHARACTERS.                                
021600       01  STOCK-REC.                                                     
021700           88  END-OF-STOCK-MASTER         VALUE HIGH-VALUES.             
021800*    TICKER AND CURRENT MARKET PRICE - PRICE DRIVES EVERY                 
021900*    VALUATION RATIO IN 2110 BELOW.                                       
022000           05  STK-SYMBOL               PIC X(08).                        
022100           05  STK-PRICE                PIC S9(07)V99                     
022200                                         SIGN IS LEADING SEPARATE.        
022300*    TRAILING TWELVE MONTH EARNINGS PER SHARE - MAY BE ZERO OR            
022400*    NEGATIVE FOR A STOCK CARRYING LOSSES.                                
022500           05  STK-EPS                  PIC S9(05)V99                     
022600                                         SIGN IS LEADING SEPARATE.        
022700*    INCOME STATEMENT TOTALS FOR THE SAME TRAILING PERIOD.                
022800           05  STK-REVENUE              PIC S9(13)                        
022900                                         SIGN IS LEADING SEPARATE.        
023000           05  STK-NET-INCOME           PIC S9(13)                        
023100                                         SIGN IS LEADING SEPARATE.        
023200*    BALANCE SHEET TOTALS AS OF THE MOST RECENT FILING.                   
023300           05  STK-TOT-ASSETS           PIC S9(13)                        
023400                                         SIGN IS LEADING SEPARATE.        
023500           05  STK-TOT-LIAB             PIC S9(13)                        
023600                                         SIGN IS LEADING SEPARATE.        
023700           05  STK-CASH                 PIC S9(13)                        
023800                                         SIGN IS LEADING SEPARATE.        
023900           05  STK-DEBT                 PIC S9(13)                        
024000                                         SIGN IS LEADING SEPARATE.        
024100*    SHARE COUNT AND MARKET VALUE - MARKET CAP IS CARRIED                 
024200*    RATHER THAN COMPUTED SO A BATCH-TIME PRICE CHANGE DOES NOT           
024300*    HAVE TO RECONCILE AGAINST A SEPARATE SHARE-COUNT FEED.               
024400           05  STK-SHARES-OUT           PIC 9(11).                        
024500           05  STK-MARKET-CAP           PIC S9(13)                        
024600                                         SIGN IS LEADING SEPARATE.        
024700*    PER-SHARE DIVIDEND AND BOOK VALUE.                                   
024800           05  STK-DPS                  PIC S9(03)V99                     
024900                                         SIGN IS LEADING SEPARATE.        
025000           05  STK-BVPS                 PIC S9(05)V99                     
025100                                         SIGN IS LEADING SEPARATE.        
025200*    YEAR-OVER-YEAR GROWTH AND PAYOUT PERCENTAGES - THESE ARRIVE          
025300*    ALREADY COMPUTED BY THE UPSTREAM FEED, UNLIKE THE RATIOS IN          
025400*    WK-STOCK-METRICS WHICH 2100 DERIVES ITSELF.                          
025500           05  STK-REV-GROWTH           PIC S9(03)V99                     
025600                                         SIGN IS LEADING SEPARATE.        
025700           05  STK-EARN-GROWTH          PIC S9(03)V99                     
025800                                         SIGN IS LEADING SEPARATE.        
025900           05  STK-DIV-YIELD            PIC S9(02)V99                     
026000                                         SIGN IS LEADING SEPARATE.        
026100           05  STK-PAYOUT-RATIO         PIC S9(03)V99                     
026200                                         SIGN IS LEADING SEPARATE.        
026300           05  FILLER               PIC X(05)  VALUE SPACES.              
026400                                                                          
026500*---------------------------------------------------------------*         
026600* OPTIONAL CONTROL CARD - CARRIES THE SELECTED SCREENING         *        
026700* PROFILE NAME SO OPERATIONS CAN CHANGE IT WITHOUT A RECOMPILE   *        
026800* (DP-1279).  IF THE FILE IS MISSING OR THE CARD IS BLANK THE    *        
026900* RUN DEFAULTS TO BALANCED - SEE 1000-BEGIN-INITIALIZE-RUN.      *        
027000*---------------------------------------------------------------*         
027100       FD  PARM-CARD                                                      
027200           LABEL RECORDS ARE STANDARD                                     
027300           RECORD CONTAINS 10 CHARACTERS.                                 
027400       01  PARM-REC.                                                      
027500           05  PARM-PROFILE             PIC X(10).                        
027600                                                                          
027700*---------------------------------------------------------------*         
027800* ANALYSIS RESULT RECORD - ONE PER STOCK-MASTER RECORD READ.     *        
027900* HOLDS THE FIVE COMPOSITE SCORES, THE FUNDAMENTAL STRENGTH      *        
028000* CLASS AND UP TO SIX SIGNAL NAMES FOR THE SYMBOL.  THE SIGNAL   *        
028100* LIST IS CARRIED AS ONE X(132) FIELD ON THE OUTPUT FILE BUT IS  *        
028200* REDEFINED BELOW AS A SIX-DEEP TABLE SO 3000-ANALYZE-STOCK CAN  *        
028300* LOAD IT ONE SIGNAL AT A TIME.  RGS 03/14/1989.                 *        
028400*---------------------------------------------------------------*         
028500       FD  ANALYSIS-OUT                                                   
028600           LABEL RECORDS ARE STANDARD                                     
028700           RECORD CONTAINS 172 CHARACTERS.                                
028800       01  ANAL-REC.                                                      
028900           05  ANL-SYMBOL               PIC X(08).                        
029000*    RISK SCORE AND STRENGTH CLASS COME OUT OF 3300, SEE THAT             
029100*    PARAGRAPH FOR THE FOUR-CATEGORY BREAKOUT.                            
029200           05  ANL-RISK-SCORE           PIC 9(03).                        
029300           05  ANL-FUND-STRENGTH        PIC X(12).                        
029400*    THE FOUR COMPOSITE SCORES, ONE PER STRATEGY FAMILY, BUILT BY         
029500*    3400-3600 AND BLENDED BY 3700 INTO THE STRATEGY SCORES USED          
029600*    IN 4000.                                                             
029700           05  ANL-VALUATION-SCORE      PIC 9(03).                        
029800           05  ANL-QUALITY-SCORE        PIC 9(03).                        
029900           05  ANL-GROWTH-SCORE         PIC 9(03).                        
030000           05  ANL-MOMENTUM-SCORE       PIC 9(03).                        
030100           05  ANL-SIGNALS              PIC X(132).                       
030200           05  FILLER                   PIC X(05)  VALUE SPACES.          
030300                                                                          
030400       01  ANL-SIGNAL-TABLE REDEFINES ANAL-REC.                           
030500           05  FILLER                   PIC X(35).                        
030600           05  ANL-SIGNAL-ENTRY         OCCURS 6 TIMES                    
030700                                        INDEXED BY ANL-SIGNAL-IDX.        
030800               10  ANL-SIGNAL-NAME      PIC X(22).                        
030900           05  FILLER                   PIC X(05).                        
031000                                                                          
031100*---------------------------------------------------------------*         
031200* SCREENING RESULT RECORD - ONE PER (STRATEGY, PASSING STOCK)    *        
031300* PAIR.  ONLY SYMBOLS THAT MET OR BEAT THE STRATEGY THRESHOLD    *        
031400* (SEE CTE-SCREEN-THRESHOLD BELOW) GET A RECORD HERE.  SIGNAL    *        
031500* LIST REDEFINED AS A SIX-DEEP TABLE, SAME IDEA AS ANAL-REC      *        
031600* ABOVE.  RGS 03/14/1989.                                        *        
031700*---------------------------------------------------------------*         
031800       FD  SCREEN-OUT                                                     
031900           LABEL RECORDS ARE STANDARD                                     
032000           RECORD CONTAINS 160 CHARACTERS.                                
032100       01  SCRN-REC.                                                      
032200*    NAME OF THE STRATEGY THAT CLEARED, NOT THE SYMBOL'S OWN              
032300*    NAME - SORTED ON IN 7150 SO THE REPORT GROUPS BY STRATEGY.           
032400           05  SCR-STRATEGY             PIC X(12).                        
032500           05  SCR-SYMBOL               PIC X(08).                        
032600           05  SCR-SCORE                PIC 9(03).                        
032700           05  SCR-SIGNALS              PIC X(132).                       
032800           05  FILLER                   PIC X(05)  VALUE SPACES.          
032900                                                                          
033000       01  SCR-SIGNAL-TABLE REDEFINES SCRN-REC.                           
033100           05  FILLER                   PIC X(23).                        
033200           05  SCR-SIGNAL-ENTRY         OCCURS 6 TIMES                    
033300                                        INDEXED BY SCR-SIGNAL-IDX.        
033400               10  SCR-SIGNAL-NAME      PIC X(22).                        
033500           05  FILLER                   PIC X(05).                        
033600                                                                          
033700*---------------------------------------------------------------*         
033800* RULES-OF-THUMB EVALUATION RECORD - ONE PER STOCK-MASTER        *        
033900* RECORD READ.  TWELVE FIXED RULES, EACH SCORED 0-10, STATUS     *        
034000* WORD PER RULE.  TOTAL / 120 GIVES EVL-PCT AND DRIVES THE       *        
034100* RECOMMENDATION.  RGS 03/14/1989.                               *        
034200*---------------------------------------------------------------*         
034300       FD  EVAL-OUT                                                       
034400           LABEL RECORDS ARE STANDARD                                     
034500           RECORD CONTAINS 200 CHARACTERS.                                
034600       01  EVAL-REC.                                                      
034700           05  EVL-SYMBOL               PIC X(08).                        
034800           05  EVL-TOTAL-SCORE          PIC 9(03).                        
034900           05  EVL-PCT                  PIC 9(03)V99.                     
035000           05  EVL-RECOMMEND            PIC X(10).                        
035100*    TWELVE SLOTS, ONE PER RULE IN THE FIXED ORDER 5010 THROUGH           
035200*    5120 PERFORM THEM - SLOT 1 IS ALWAYS PE, SLOT 2 IS ALWAYS            
035300*    DEBT/EQUITY, AND SO ON.  5000 OWNS THE INDEX SEQUENCE.               
035400           05  EVL-RULE-SCORES.                                           
035500               10  EVL-RULE-SCORE       OCCURS 12 TIMES                   
035600                                        INDEXED BY EVL-SCORE-IDX          
035700                                        PIC 9(02).                        
035800           05  EVL-RULE-STATUS-GRP.                                       
035900               10  EVL-RULE-STATUS      OCCURS 12 TIMES                   
036000                                        INDEXED BY EVL-STATUS-IDX         
036100                                        PIC X(12).                        
036200           05  FILLER                   PIC X(06)  VALUE SPACES.          
036300                                                                          
036400       FD  REPORT-OUT                                                     
036500           LABEL RECORDS ARE STANDARD                                     
036600           RECORD CONTAINS 132 CHARACTERS.                                
036700       01  REPORT-LINE                 PIC X(132).                        
036800                                                                          
036900       WORKING-STORAGE SECTION.                                           
037000*---------------------------------------------------------------*         
037100* COMPUTED RATIO / PERCENTAGE WORK AREA.  ONE COPY OF THIS AREA  *        
037200* IS RE-USED FOR EACH STOCK-MASTER RECORD AS IT IS PROCESSED -   *        
037300* VALUES ARE RECOMPUTED EVERY PASS, NOTHING HERE CARRIES FORWARD *        
037400* BETWEEN RECORDS.  RATIOS CARRY 4 DECIMAL PLACES, PIC           *        
037500* S9(05)V9(04).  PERCENTS CARRY 2 DECIMAL PLACES, PIC S9(05)V99. *        
037600* THE "INFINITE" CAP VALUE FOR A RATIO IS 99999.9999 - SEE       *        
037700* WK-RATIO-CAP BELOW.  RGS 03/14/1989.                           *        
037800*---------------------------------------------------------------*         
037900       77  WK-RATIO-CAP         PIC S9(05)V9(04) COMP-3                   
038000                                 VALUE 99999.9999.                        
038100       77  WK-METRIC-VALUE     PIC S9(05)V9(04) COMP-3 VALUE ZERO.        
038200       77  WK-EQUITY           PIC S9(13)             VALUE ZERO.         
038300       77  WK-INVESTED-CAPITAL PIC S9(13)             VALUE ZERO.         
038400                                                                          
038500       01  WK-STOCK-METRICS.                                              
038600*    VALUATION RATIOS - COMPUTED IN 2110 FROM PRICE AND EPS.              
038700           05  PE-RATIO           PIC S9(05)V9(04) VALUE ZERO.            
038800           05  PB-RATIO           PIC S9(05)V9(04) VALUE ZERO.            
038900           05  PEG-RATIO          PIC S9(05)V9(04) VALUE ZERO.            
039000           05  PS-RATIO           PIC S9(05)V9(04) VALUE ZERO.            
039100*    PROFITABILITY PERCENTAGES - COMPUTED IN 2120.  GROSS AND             
039200*    OPERATING MARGIN ARE SET EQUAL TO NET MARGIN SINCE THE               
039300*    MASTER CARRIES NO SEPARATE COGS OR OPERATING EXPENSE LINE.           
039400           05  ROE-PCT            PIC S9(05)V99    VALUE ZERO.            
039500           05  ROA-PCT            PIC S9(05)V99    VALUE ZERO.            
039600           05  NET-MARGIN-PCT     PIC S9(05)V99    VALUE ZERO.            
039700           05  GROSS-MARGIN-PCT   PIC S9(05)V99    VALUE ZERO.            
039800           05  OPER-MARGIN-PCT    PIC S9(05)V99    VALUE ZERO.            
039900           05  ROIC-PCT           PIC S9(05)V99    VALUE ZERO.            
040000*    EFFICIENCY RATIOS (DUPONT BREAKOUT) - COMPUTED IN 2130.              
040100           05  ASSET-TURNOVER     PIC S9(05)V9(04) VALUE ZERO.            
040200           05  EQUITY-MULT        PIC S9(05)V9(04) VALUE ZERO.            
040300*    LIQUIDITY RATIOS - COMPUTED IN 2140.  QUICK AND CASH RATIO           
040400*    ARE SET EQUAL TO CURRENT RATIO SINCE THE MASTER CARRIES NO           
040500*    SEPARATE INVENTORY OR RECEIVABLES BREAKOUT.                          
040600           05  CURRENT-RATIO      PIC S9(05)V9(04) VALUE ZERO.            
040700           05  QUICK-RATIO        PIC S9(05)V9(04) VALUE ZERO.            
040800           05  CASH-RATIO         PIC S9(05)V9(04) VALUE ZERO.            
040900*    SOLVENCY RATIOS - COMPUTED IN 2150.  INTEREST COVERAGE IS            
041000*    ESTIMATED OFF AN ASSUMED 5 PCT BORROWING RATE SINCE THE              
041100*    MASTER CARRIES NO ACTUAL INTEREST EXPENSE LINE (CLW                  
041200*    01/09/1995).                                                         
041300           05  DEBT-TO-EQUITY     PIC S9(05)V9(04) VALUE ZERO.            
041400           05  DEBT-TO-ASSETS     PIC S9(05)V9(04) VALUE ZERO.            
041500           05  EQUITY-RATIO-PCT   PIC S9(05)V99    VALUE ZERO.            
041600           05  INT-COVERAGE       PIC S9(05)V9(04) VALUE ZERO.            
041700           05  FILLER             PIC X(08)        VALUE SPACES.          
041800                                                                          
041900*---------------------------------------------------------------*         
042000* NAMED CRITERIA SETS FOR THE GENERIC MIN/MAX FILTER (6 FIXED    *        
042100* STRATEGY DEFAULTS PLUS 4 SCREENING PROFILES - 10 SETS TOTAL,   *        
042200* 5 BOUND SLOTS EACH).  BUILT AS A STATIC FILLER TABLE THEN      *        
042300* REDEFINED BELOW SO 6000-APPLY-PROFILE-FILTER CAN WALK IT BY    *        
042400* INDEX - SAME TRICK AS THE OLD FRUIT LOOKUP TABLE.  AN UNUSED   *        
042500* BOUND SLOT CARRIES SPACES FOR ITS CODE AND IS SKIPPED.  BOUND  *        
042600* VALUES FOR PERCENT METRICS ARE DECIMAL FORM (0.15 = 15 PCT)    *        
042700* PER THE SCREENING SPEC - RGS 03/21/1989.                       *        
042800*---------------------------------------------------------------*         
042900       01  WS-CRITERIA-STATIC-DATA.                                       
043000*    SET 01 - VALUE.  PE UNDER 15, PB UNDER 1.5, ROE AT LEAST             
043100*    10 PCT, DEBT/EQUITY UNDER 1.0, CURRENT RATIO AT LEAST 1.5.           
043200           05  WS-CRIT-BLOCK-01.                                          
043300               10  FILLER PIC X(10)         VALUE "VALUE     ".           
043400*    PRICE/EARNINGS BOUND.                                                
043500               10  FILLER PIC X(04)         VALUE "PE  ".                 
043600               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
043700               10  FILLER PIC X(01)         VALUE "N".                    
043800               10  FILLER PIC S9(03)V9(04)  VALUE 15.0000.                
043900               10  FILLER PIC X(01)         VALUE "Y".                    
044000*    PRICE/BOOK BOUND.                                                    
044100               10  FILLER PIC X(04)         VALUE "PB  ".                 
044200               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
044300               10  FILLER PIC X(01)         VALUE "N".                    
044400               10  FILLER PIC S9(03)V9(04)  VALUE 1.5000.                 
044500               10  FILLER PIC X(01)         VALUE "Y".                    
044600*    RETURN ON EQUITY BOUND.                                              
044700               10  FILLER PIC X(04)         VALUE "ROE ".                 
044800               10  FILLER PIC S9(03)V9(04)  VALUE 0.1000.                 
044900               10  FILLER PIC X(01)         VALUE "Y".                    
045000               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
045100               10  FILLER PIC X(01)         VALUE "N".                    
045200*    DEBT/EQUITY BOUND.                                                   
045300               10  FILLER PIC X(04)         VALUE "DE  ".                 
045400               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
045500               10  FILLER PIC X(01)         VALUE "N".                    
045600               10  FILLER PIC S9(03)V9(04)  VALUE 1.0000.                 
045700               10  FILLER PIC X(01)         VALUE "Y".                    
045800*    CURRENT RATIO BOUND.                                                 
045900               10  FILLER PIC X(04)         VALUE "CR  ".                 
046000               10  FILLER PIC S9(03)V9(04)  VALUE 1.5000.                 
046100               10  FILLER PIC X(01)         VALUE "Y".                    
046200               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
046300               10  FILLER PIC X(01)         VALUE "N".                    
046400*    SET 02 - GROWTH.  REVENUE AND EARNINGS GROWTH BOTH AT                
046500*    LEAST 15 PCT, PE HELD IN A 15-50 BAND, ROE AT LEAST 15 PCT.          
046600           05  WS-CRIT-BLOCK-02.                                          
046700               10  FILLER PIC X(10)         VALUE "GROWTH    ".           
046800*    REVENUE GROWTH BOUND.                                                
046900               10  FILLER PIC X(04)         VALUE "RGR ".                 
047000               10  FILLER PIC S9(03)V9(04)  VALUE 0.1500.                 
047100               10  FILLER PIC X(01)         VALUE "Y".                    
047200               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
047300               10  FILLER PIC X(01)         VALUE "N".                    
047400*    EARNINGS GROWTH BOUND.                                               
047500               10  FILLER PIC X(04)         VALUE "EGR ".                 
047600               10  FILLER PIC S9(03)V9(04)  VALUE 0.1500.                 
047700               10  FILLER PIC X(01)         VALUE "Y".                    
047800               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
047900               10  FILLER PIC X(01)         VALUE "N".                    
048000*    PRICE/EARNINGS BOUND.                                                
048100               10  FILLER PIC X(04)         VALUE "PE  ".                 
048200               10  FILLER PIC S9(03)V9(04)  VALUE 15.0000.                
048300               10  FILLER PIC X(01)         VALUE "Y".                    
048400               10  FILLER PIC S9(03)V9(04)  VALUE 50.0000.                
048500               10  FILLER PIC X(01)         VALUE "Y".                    
048600*    RETURN ON EQUITY BOUND.                                              
048700               10  FILLER PIC X(04)         VALUE "ROE ".                 
048800               10  FILLER PIC S9(03)V9(04)  VALUE 0.1500.                 
048900               10  FILLER PIC X(01)         VALUE "Y".                    
049000               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
049100               10  FILLER PIC X(01)         VALUE "N".                    
049200               10  FILLER PIC X(04)         VALUE SPACES.                 
049300               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
049400               10  FILLER PIC X(01)         VALUE "N".                    
049500               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
049600               10  FILLER PIC X(01)         VALUE "N".                    
049700*    SET 03 - DIVIDEND.  YIELD AT LEAST 3 PCT, PAYOUT UNDER 70            
049800*    PCT, DEBT/EQUITY UNDER 1.0, CURRENT RATIO AT LEAST 1.0.              
049900           05  WS-CRIT-BLOCK-03.                                          
050000               10  FILLER PIC X(10)         VALUE "DIVIDEND  ".           
050100*    DIVIDEND YIELD BOUND.                                                
050200               10  FILLER PIC X(04)         VALUE "YLD ".                 
050300               10  FILLER PIC S9(03)V9(04)  VALUE 0.0300.                 
050400               10  FILLER PIC X(01)         VALUE "Y".                    
050500               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
050600               10  FILLER PIC X(01)         VALUE "N".                    
050700*    PAYOUT RATIO BOUND.                                                  
050800               10  FILLER PIC X(04)         VALUE "PAY ".                 
050900               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
051000               10  FILLER PIC X(01)         VALUE "N".                    
051100               10  FILLER PIC S9(03)V9(04)  VALUE 0.7000.                 
051200               10  FILLER PIC X(01)         VALUE "Y".                    
051300*    DEBT/EQUITY BOUND.                                                   
051400               10  FILLER PIC X(04)         VALUE "DE  ".                 
051500               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
051600               10  FILLER PIC X(01)         VALUE "N".                    
051700               10  FILLER PIC S9(03)V9(04)  VALUE 1.0000.                 
051800               10  FILLER PIC X(01)         VALUE "Y".                    
051900*    CURRENT RATIO BOUND.                                                 
052000               10  FILLER PIC X(04)         VALUE "CR  ".                 
052100               10  FILLER PIC S9(03)V9(04)  VALUE 1.0000.                 
052200               10  FILLER PIC X(01)         VALUE "Y".                    
052300               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
052400               10  FILLER PIC X(01)         VALUE "N".                    
052500               10  FILLER PIC X(04)         VALUE SPACES.                 
052600               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
052700               10  FILLER PIC X(01)         VALUE "N".                    
052800               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
052900               10  FILLER PIC X(01)         VALUE "N".                    
053000*    SET 04 - QUALITY.  ROE AT LEAST 15 PCT, ROA AT LEAST 10              
053100*    PCT (JFK'S 08/04/97 FIX MAKES THIS BOUND REACHABLE), DEBT/           
053200*    EQUITY UNDER 1.0, CURRENT RATIO AT LEAST 2.0, INTEREST               
053300*    COVERAGE AT LEAST 5.0.                                               
053400           05  WS-CRIT-BLOCK-04.                                          
053500               10  FILLER PIC X(10)         VALUE "QUALITY   ".           
053600*    RETURN ON EQUITY BOUND.                                              
053700               10  FILLER PIC X(04)         VALUE "ROE ".                 
053800               10  FILLER PIC S9(03)V9(04)  VALUE 0.1500.                 
053900               10  FILLER PIC X(01)         VALUE "Y".                    
054000               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
054100               10  FILLER PIC X(01)         VALUE "N".                    
054200*    RETURN ON ASSETS BOUND.                                              
054300               10  FILLER PIC X(04)         VALUE "ROA ".                 
054400               10  FILLER PIC S9(03)V9(04)  VALUE 0.1000.                 
054500               10  FILLER PIC X(01)         VALUE "Y".                    
054600               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
054700               10  FILLER PIC X(01)         VALUE "N".                    
054800*    DEBT/EQUITY BOUND.                                                   
054900               10  FILLER PIC X(04)         VALUE "DE  ".                 
055000               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
055100               10  FILLER PIC X(01)         VALUE "N".                    
055200               10  FILLER PIC S9(03)V9(04)  VALUE 1.0000.                 
055300               10  FILLER PIC X(01)         VALUE "Y".                    
055400*    CURRENT RATIO BOUND.                                                 
055500               10  FILLER PIC X(04)         VALUE "CR  ".                 
055600               10  FILLER PIC S9(03)V9(04)  VALUE 2.0000.                 
055700               10  FILLER PIC X(01)         VALUE "Y".                    
055800               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
055900               10  FILLER PIC X(01)         VALUE "N".                    
056000*    INTEREST COVERAGE BOUND.                                             
056100               10  FILLER PIC X(04)         VALUE "ICOV".                 
056200               10  FILLER PIC S9(03)V9(04)  VALUE 5.0000.                 
056300               10  FILLER PIC X(01)         VALUE "Y".                    
056400               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
056500               10  FILLER PIC X(01)         VALUE "N".                    
056600*    SET 05 - MOMENTUM.  ONLY TWO BOUNDS USED - EARNINGS GROWTH           
056700*    AT LEAST 20 PCT, REVENUE GROWTH AT LEAST 15 PCT.  THE                
056800*    REMAINING THREE SLOTS ARE UNUSED (BLANK CODE, SKIPPED).              
056900           05  WS-CRIT-BLOCK-05.                                          
057000               10  FILLER PIC X(10)         VALUE "MOMENTUM  ".           
057100*    EARNINGS GROWTH BOUND.                                               
057200               10  FILLER PIC X(04)         VALUE "EGR ".                 
057300               10  FILLER PIC S9(03)V9(04)  VALUE 0.2000.                 
057400               10  FILLER PIC X(01)         VALUE "Y".                    
057500               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
057600               10  FILLER PIC X(01)         VALUE "N".                    
057700*    REVENUE GROWTH BOUND.                                                
057800               10  FILLER PIC X(04)         VALUE "RGR ".                 
057900               10  FILLER PIC S9(03)V9(04)  VALUE 0.1500.                 
058000               10  FILLER PIC X(01)         VALUE "Y".                    
058100               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
058200               10  FILLER PIC X(01)         VALUE "N".                    
058300               10  FILLER PIC X(04)         VALUE SPACES.                 
058400               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
058500               10  FILLER PIC X(01)         VALUE "N".                    
058600               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
058700               10  FILLER PIC X(01)         VALUE "N".                    
058800               10  FILLER PIC X(04)         VALUE SPACES.                 
058900               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
059000               10  FILLER PIC X(01)         VALUE "N".                    
059100               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
059200               10  FILLER PIC X(01)         VALUE "N".                    
059300               10  FILLER PIC X(04)         VALUE SPACES.                 
059400               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
059500               10  FILLER PIC X(01)         VALUE "N".                    
059600               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
059700               10  FILLER PIC X(01)         VALUE "N".                    
059800*    SET 06 - GARP (GROWTH AT A REASONABLE PRICE).  PE HELD IN            
059900*    A 10-25 BAND, EARNINGS AND REVENUE GROWTH BOTH AT LEAST              
060000*    10 PCT, ROE AT LEAST 12 PCT, DEBT/EQUITY UNDER 1.5.                  
060100           05  WS-CRIT-BLOCK-06.                                          
060200               10  FILLER PIC X(10)         VALUE "GARP      ".           
060300*    PRICE/EARNINGS BOUND.                                                
060400               10  FILLER PIC X(04)         VALUE "PE  ".                 
060500               10  FILLER PIC S9(03)V9(04)  VALUE 10.0000.                
060600               10  FILLER PIC X(01)         VALUE "Y".                    
060700               10  FILLER PIC S9(03)V9(04)  VALUE 25.0000.                
060800               10  FILLER PIC X(01)         VALUE "Y".                    
060900*    EARNINGS GROWTH BOUND.                                               
061000               10  FILLER PIC X(04)         VALUE "EGR ".                 
061100               10  FILLER PIC S9(03)V9(04)  VALUE 0.1000.                 
061200               10  FILLER PIC X(01)         VALUE "Y".                    
061300               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
061400               10  FILLER PIC X(01)         VALUE "N".                    
061500*    REVENUE GROWTH BOUND.                                                
061600               10  FILLER PIC X(04)         VALUE "RGR ".                 
061700               10  FILLER PIC S9(03)V9(04)  VALUE 0.1000.                 
061800               10  FILLER PIC X(01)         VALUE "Y".                    
061900               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
062000               10  FILLER PIC X(01)         VALUE "N".                    
062100*    RETURN ON EQUITY BOUND.                                              
062200               10  FILLER PIC X(04)         VALUE "ROE ".                 
062300               10  FILLER PIC S9(03)V9(04)  VALUE 0.1200.                 
062400               10  FILLER PIC X(01)         VALUE "Y".                    
062500               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
062600               10  FILLER PIC X(01)         VALUE "N".                    
062700*    DEBT/EQUITY BOUND.                                                   
062800               10  FILLER PIC X(04)         VALUE "DE  ".                 
062900               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
063000               10  FILLER PIC X(01)         VALUE "N".                    
063100               10  FILLER PIC S9(03)V9(04)  VALUE 1.5000.                 
063200               10  FILLER PIC X(01)         VALUE "Y".                    
063300*    SET 07 - CONSERVATIVE.  PE UNDER 15, DEBT/EQUITY UNDER               
063400*    0.5, CURRENT RATIO AT LEAST 2.0, ROE AT LEAST 12 PCT,                
063500*    YIELD AT LEAST 2.5 PCT (RAISED FROM 2 PCT 03/11/2001 -               
063550*    DP-1488) - A CAPITAL-PRESERVATION PROFILE.                           
063600           05  WS-CRIT-BLOCK-07.                                          
063700               10  FILLER PIC X(10)         VALUE "CONSERVATV".           
063800*    PRICE/EARNINGS BOUND.                                                
063900               10  FILLER PIC X(04)         VALUE "PE  ".                 
064000               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
064100               10  FILLER PIC X(01)         VALUE "N".                    
064200               10  FILLER PIC S9(03)V9(04)  VALUE 15.0000.                
064300               10  FILLER PIC X(01)         VALUE "Y".                    
064400*    DEBT/EQUITY BOUND.                                                   
064500               10  FILLER PIC X(04)         VALUE "DE  ".                 
064600               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
064700               10  FILLER PIC X(01)         VALUE "N".                    
064800               10  FILLER PIC S9(03)V9(04)  VALUE 0.5000.                 
064900               10  FILLER PIC X(01)         VALUE "Y".                    
065000*    CURRENT RATIO BOUND.                                                 
065100               10  FILLER PIC X(04)         VALUE "CR  ".                 
065200               10  FILLER PIC S9(03)V9(04)  VALUE 2.0000.                 
065300               10  FILLER PIC X(01)         VALUE "Y".                    
065400               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
065500               10  FILLER PIC X(01)         VALUE "N".                    
065600*    RETURN ON EQUITY BOUND.                                              
065700               10  FILLER PIC X(04)         VALUE "ROE ".                 
065800               10  FILLER PIC S9(03)V9(04)  VALUE 0.1200.                 
065900               10  FILLER PIC X(01)         VALUE "Y".                    
066000               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
066100               10  FILLER PIC X(01)         VALUE "N".                    
066200*    DIVIDEND YIELD BOUND - FLOOR RAISED TO 2.5 PCT DP-1488.              
066300               10  FILLER PIC X(04)         VALUE "YLD ".                 
066400               10  FILLER PIC S9(03)V9(04)  VALUE 0.0250.                 
066500               10  FILLER PIC X(01)         VALUE "Y".                    
066600               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
066700               10  FILLER PIC X(01)         VALUE "N".                    
066800*    SET 08 - AGGRESSIVE.  REVENUE AND EARNINGS GROWTH BOTH AT            
066900*    LEAST 25 PCT, ROE AT LEAST 15 PCT - NO VALUATION OR                  
067000*    LEVERAGE BOUND AT ALL, ON PURPOSE.                                   
067100           05  WS-CRIT-BLOCK-08.                                          
067200               10  FILLER PIC X(10)         VALUE "AGGRESSIVE".           
067300*    REVENUE GROWTH BOUND.                                                
067400               10  FILLER PIC X(04)         VALUE "RGR ".                 
067500               10  FILLER PIC S9(03)V9(04)  VALUE 0.2500.                 
067600               10  FILLER PIC X(01)         VALUE "Y".                    
067700               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
067800               10  FILLER PIC X(01)         VALUE "N".                    
067900*    EARNINGS GROWTH BOUND.                                               
068000               10  FILLER PIC X(04)         VALUE "EGR ".                 
068100               10  FILLER PIC S9(03)V9(04)  VALUE 0.2500.                 
068200               10  FILLER PIC X(01)         VALUE "Y".                    
068300               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
068400               10  FILLER PIC X(01)         VALUE "N".                    
068500*    RETURN ON EQUITY BOUND.                                              
068600               10  FILLER PIC X(04)         VALUE "ROE ".                 
068700               10  FILLER PIC S9(03)V9(04)  VALUE 0.1500.                 
068800               10  FILLER PIC X(01)         VALUE "Y".                    
068900               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
069000               10  FILLER PIC X(01)         VALUE "N".                    
069100               10  FILLER PIC X(04)         VALUE SPACES.                 
069200               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
069300               10  FILLER PIC X(01)         VALUE "N".                    
069400               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
069500               10  FILLER PIC X(01)         VALUE "N".                    
069600               10  FILLER PIC X(04)         VALUE SPACES.                 
069700               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
069800               10  FILLER PIC X(01)         VALUE "N".                    
069900               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
070000               10  FILLER PIC X(01)         VALUE "N".                    
070100*    SET 09 - INCOME.  YIELD AT LEAST 4 PCT, PAYOUT UNDER 60              
070200*    PCT (NOT STRIPPING THE DIVIDEND FROM RETAINED EARNINGS),             
070300*    DEBT/EQUITY UNDER 1.0.                                               
070400           05  WS-CRIT-BLOCK-09.                                          
070500               10  FILLER PIC X(10)         VALUE "INCOME    ".           
070600*    DIVIDEND YIELD BOUND.                                                
070700               10  FILLER PIC X(04)         VALUE "YLD ".                 
070800               10  FILLER PIC S9(03)V9(04)  VALUE 0.0400.                 
070900               10  FILLER PIC X(01)         VALUE "Y".                    
071000               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
071100               10  FILLER PIC X(01)         VALUE "N".                    
071200*    PAYOUT RATIO BOUND.                                                  
071300               10  FILLER PIC X(04)         VALUE "PAY ".                 
071400               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
071500               10  FILLER PIC X(01)         VALUE "N".                    
071600               10  FILLER PIC S9(03)V9(04)  VALUE 0.6000.                 
071700               10  FILLER PIC X(01)         VALUE "Y".                    
071800*    DEBT/EQUITY BOUND.                                                   
071900               10  FILLER PIC X(04)         VALUE "DE  ".                 
072000               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
072100               10  FILLER PIC X(01)         VALUE "N".                    
072200               10  FILLER PIC S9(03)V9(04)  VALUE 1.0000.                 
072300               10  FILLER PIC X(01)         VALUE "Y".                    
072400               10  FILLER PIC X(04)         VALUE SPACES.                 
072500               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
072600               10  FILLER PIC X(01)         VALUE "N".                    
072700               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
072800               10  FILLER PIC X(01)         VALUE "N".                    
072900               10  FILLER PIC X(04)         VALUE SPACES.                 
073000               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
073100               10  FILLER PIC X(01)         VALUE "N".                    
073200               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
073300               10  FILLER PIC X(01)         VALUE "N".                    
073400*    SET 10 - BALANCED.  PE HELD 10-25, DEBT/EQUITY UNDER 1.0,            
073500*    CURRENT RATIO AT LEAST 1.5, ROE AT LEAST 10 PCT - THE                
073600*    DEFAULT PROFILE WHEN THE PARM CARD NAMES NONE (DP-1279).             
073700           05  WS-CRIT-BLOCK-10.                                          
073800               10  FILLER PIC X(10)         VALUE "BALANCED  ".           
073900*    PRICE/EARNINGS BOUND.                                                
074000               10  FILLER PIC X(04)         VALUE "PE  ".                 
074100               10  FILLER PIC S9(03)V9(04)  VALUE 10.0000.                
074200               10  FILLER PIC X(01)         VALUE "Y".                    
074300               10  FILLER PIC S9(03)V9(04)  VALUE 25.0000.                
074400               10  FILLER PIC X(01)         VALUE "Y".                    
074500*    DEBT/EQUITY BOUND.                                                   
074600               10  FILLER PIC X(04)         VALUE "DE  ".                 
074700               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
074800               10  FILLER PIC X(01)         VALUE "N".                    
074900               10  FILLER PIC S9(03)V9(04)  VALUE 1.0000.                 
075000               10  FILLER PIC X(01)         VALUE "Y".                    
075100*    CURRENT RATIO BOUND.                                                 
075200               10  FILLER PIC X(04)         VALUE "CR  ".                 
075300               10  FILLER PIC S9(03)V9(04)  VALUE 1.5000.                 
075400               10  FILLER PIC X(01)         VALUE "Y".                    
075500               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
075600               10  FILLER PIC X(01)         VALUE "N".                    
075700*    RETURN ON EQUITY BOUND.                                              
075800               10  FILLER PIC X(04)         VALUE "ROE ".                 
075900               10  FILLER PIC S9(03)V9(04)  VALUE 0.1000.                 
076000               10  FILLER PIC X(01)         VALUE "Y".                    
076100               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
076200               10  FILLER PIC X(01)         VALUE "N".                    
076300               10  FILLER PIC X(04)         VALUE SPACES.                 
076400               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
076500               10  FILLER PIC X(01)         VALUE "N".                    
076600               10  FILLER PIC S9(03)V9(04)  VALUE 0.                      
076700               10  FILLER PIC X(01)         VALUE "N".                    
076800                                                                          
076900       01  WS-CRITERIA-SETS REDEFINES WS-CRITERIA-STATIC-DATA.            
077000           05  WS-CRIT-SET              OCCURS 10 TIMES                   
077100                                    INDEXED BY WS-CRIT-SET-IDX.           
077200               10  CRIT-PROFILE-NAME    PIC X(10).                        
077300               10  CRIT-BOUND           OCCURS 5 TIMES                    
077400                                INDEXED BY WS-CRIT-BOUND-IDX.             
077500                   15  CRIT-CODE        PIC X(04).                        
077600                   15  CRIT-MIN         PIC S9(03)V9(04).                 
077700                   15  CRIT-MIN-IND     PIC X(01).                        
077800                   15  CRIT-MAX         PIC S9(03)V9(04).                 
077900                   15  CRIT-MAX-IND     PIC X(01).                        
078000                                                                          
078100       01  WS-FILE-STATUS-GROUP.                                          
078200           05  FS-STOCK-MASTER          PIC X(02) VALUE "00".             
078300           05  FS-PARM-CARD             PIC X(02) VALUE "00".             
078400           05  FS-ANALYSIS-OUT          PIC X(02) VALUE "00".             
078500           05  FS-SCREEN-OUT            PIC X(02) VALUE "00".             
078600           05  FS-EVAL-OUT              PIC X(02) VALUE "00".             
078700           05  FS-REPORT-OUT            PIC X(02) VALUE "00".             
078800           05  FILLER                   PIC X(02) VALUE SPACES.           
078900                                                                          
079000       01  WS-UPSI-SWITCHES.                                              
079100           05  WS-SUPPRESS-PROFILE-SECT.                                  
079200           05  WS-SHOW-PROFILE-SECT.                                      
079300           05  FILLER                   PIC X(01) VALUE SPACES.           
079400                                                                          
079500*---------------------------------------------------------------*         
079600* CTE-NN NAMED CONSTANTS - SAME CONVENTION AS THE OLD FRUIT-    *         
079700* LOOKUP DEMO PROGRAMS.                                          *        
079800*---------------------------------------------------------------*         
079900       78  CTE-SCREEN-THRESHOLD         VALUE 50.                         
080000       78  CTE-MAX-SIGNALS              VALUE 6.                          
080100       78  CTE-MAX-STRAT-ENTRIES        VALUE 500.                        
080200       78  CTE-MAX-PROFILE-ENTRIES      VALUE 500.                        
080300       78  CTE-RULE-COUNT               VALUE 12.                         
080400       78  CTE-STRATEGY-COUNT           VALUE 6.                          
080500       78  CTE-CRITERIA-SET-COUNT       VALUE 10.                         
080600       78  CTE-BOUND-COUNT              VALUE 5.                          
080700                                                                          
080800       01  WS-RUN-COUNTERS.                                               
080900           05  WS-RECORDS-READ          PIC 9(06) COMP VALUE ZERO.        
081000           05  WS-ANALYSIS-WRITTEN      PIC 9(06) COMP VALUE ZERO.        
081100           05  WS-SCREEN-WRITTEN        PIC 9(06) COMP VALUE ZERO.        
081200           05  WS-EVAL-WRITTEN          PIC 9(06) COMP VALUE ZERO.        
081300           05  WS-PROFILE-WRITTEN       PIC 9(06) COMP VALUE ZERO.        
081400           05  FILLER                   PIC X(04) VALUE SPACES.           
081500                                                                          
081600       01  WS-RECOMMEND-COUNTERS.                                         
081700           05  WS-CNT-STRONG-BUY        PIC 9(06) COMP VALUE ZERO.        
081800           05  WS-CNT-BUY               PIC 9(06) COMP VALUE ZERO.        
081900           05  WS-CNT-HOLD              PIC 9(06) COMP VALUE ZERO.        
082000           05  WS-CNT-SELL              PIC 9(06) COMP VALUE ZERO.        
082100           05  FILLER                   PIC X(04) VALUE SPACES.           
082200                                                                          
082300       01  WS-WORK-FIELDS.                                                
082400           05  WS-SIGNAL-COUNT          PIC 9(02) COMP VALUE ZERO.        
082500           05  WS-STRAT-SCORE       PIC S9(05) COMP VALUE ZERO.           
082600           05  WS-RULE-SCORE            PIC 9(02) COMP VALUE ZERO.        
082700           05  WS-RULE-NBR              PIC 9(02) COMP VALUE ZERO.        
082800           05  WS-BOUND-NBR             PIC 9(02) COMP VALUE ZERO.        
082900           05  WS-CRIT-PASS-SWITCH      PIC X(01) VALUE "Y".              
083000               88  WS-CRIT-ALL-PASSED   VALUE "Y".                        
083100               88  WS-CRIT-FAILED       VALUE "N".                        
083200           05  WS-SUBSCRIPT             PIC 9(03) COMP VALUE ZERO.        
083300           05  WS-I                     PIC 9(03) COMP VALUE ZERO.        
083400           05  WS-J                     PIC 9(03) COMP VALUE ZERO.        
083500           05  WS-SCORE-WORK        PIC S9(05) COMP VALUE ZERO.           
083600           05  WS-STRENGTH-PTS          PIC 9(03) COMP VALUE ZERO.        
083700           05  WS-STRAT-IDX             PIC 9(02) COMP VALUE ZERO.        
083800                                                                          
083900*---------------------------------------------------------------*         
084000* FIXED-ORDER STRATEGY NAME TABLE - VALUE, GROWTH, DIVIDEND,    *         
084100* MOMENTUM, QUALITY, CONTRARIAN - BUILT AS A FILLER BLOCK AND   *         
084200* REDEFINED INTO AN INDEXED TABLE, SAME IDIOM AS THE CRITERIA   *         
084300* SETS TABLE BELOW.  RGS 01/11/1990.                             *        
084400*---------------------------------------------------------------*         
084500       01  WS-STRATEGY-NAMES-DATA.                                        
084600           05  FILLER                   PIC X(12) VALUE "VALUE".          
084700           05  FILLER                   PIC X(12) VALUE "GROWTH".         
084800           05  FILLER               PIC X(12) VALUE "DIVIDEND".           
084900           05  FILLER               PIC X(12) VALUE "MOMENTUM".           
085000           05  FILLER                   PIC X(12) VALUE "QUALITY".        
085100           05  FILLER            PIC X(12) VALUE "CONTRARIAN".            
085200                                                                          
085300       01  WS-STRATEGY-NAME-TABLE REDEFINES                               
085400                                   WS-STRATEGY-NAMES-DATA.                
085500           05  WS-STRATEGY-NAME         OCCURS 6 TIMES                    
085600                                   PIC X(12).                             
085700                                                                          
085800*---------------------------------------------------------------*         
085900* PER-STRATEGY RESULT TABLE - ONE SUB-TABLE PER STRATEGY, IN    *         
086000* THE SAME FIXED ORDER AS WS-STRATEGY-NAME ABOVE.  CAP RAISED   *         
086100* TO 500 PER DP-1301.                                            *        
086200*---------------------------------------------------------------*         
086300       01  WS-STRATEGY-RESULT-TABLE.                                      
086400           05  WS-SR-STRATEGY           OCCURS 6 TIMES                    
086500                                    INDEXED BY WS-SR-STRAT-IDX.           
086600               10  WS-SR-COUNT          PIC 9(04) COMP VALUE ZERO.        
086700               10  WS-SR-SCORE-SUM      PIC 9(08) COMP VALUE ZERO.        
086800               10  WS-SR-ENTRY          OCCURS 500 TIMES                  
086900                                    INDEXED BY WS-SR-ENTRY-IDX            
087000                                               WS-SR-ENTRY-IDX2.          
087100                   15  WS-SR-SYMBOL     PIC X(08).                        
087200                   15  WS-SR-SCORE      PIC 9(03).                        
087300                   15  WS-SR-SIGNALS.                                     
087400                       20 WS-SR-SIG-1    PIC X(22).                       
087500                       20 WS-SR-SIG-2    PIC X(22).                       
087600                       20 WS-SR-SIG-3    PIC X(22).                       
087700           05  FILLER                   PIC X(02) VALUE SPACES.           
087800                                                                          
087900       01  WS-SR-ENTRY-SWAP.                                              
088000           05  WS-SRS-SYMBOL            PIC X(08).                        
088100           05  WS-SRS-SCORE             PIC 9(03).                        
088200           05  WS-SRS-SIGNALS.                                            
088300               10 WS-SRS-SIG-1          PIC X(22).                        
088400               10 WS-SRS-SIG-2          PIC X(22).                        
088500               10 WS-SRS-SIG-3          PIC X(22).                        
088600           05  FILLER                   PIC X(02) VALUE SPACES.           
088700                                                                          
088800*---------------------------------------------------------------*         
088900* SELECTED-PROFILE RESULT TABLE - STOCKS CLEARING THE PROFILE   *         
089000* READ FROM STKPARM (DEFAULT "BALANCED" - SEE DP-1279).          *        
089100*---------------------------------------------------------------*         
089200       01  WS-PROFILE-RESULT-TABLE.                                       
089300           05  WS-PR-COUNT              PIC 9(04) COMP VALUE ZERO.        
089400           05  WS-PR-ENTRY              OCCURS 500 TIMES                  
089500                                    INDEXED BY WS-PR-IDX.                 
089600               10  WS-PR-SYMBOL         PIC X(08).                        
089700               10  WS-PR-PE             PIC S9(05)V9(04) COMP-3.          
089800               10  WS-PR-PB         PIC S9(05)V9(04) COMP-3.              
089900               10  WS-PR-ROE            PIC S9(05)V99    COMP-3.          
090000               10  WS-PR-DE             PIC S9(05)V9(04) COMP-3.          
090100               10  WS-PR-CR             PIC S9(05)V9(04) COMP-3.          
090200           05  FILLER                   PIC X(02) VALUE SPACES.           
090300                                                                          
090400       01  WS-SELECTED-PROFILE      PIC X(10) VALUE "BALANCED".           
090500                                                                          
090600*---------------------------------------------------------------*         
090700* RUN-DATE WORK AREA.  WIDENED TO A FOUR-DIGIT YEAR PER THE     *         
090800* 1998 Y2K REVIEW (DP-1402) - PNV.                               *        
090900*---------------------------------------------------------------*         
091000       01  WS-RUN-DATE-RAW              PIC 9(08) VALUE ZERO.             
091100       01  WS-RUN-DATE-EDIT REDEFINES WS-RUN-DATE-RAW.                    
091200           05  WS-RUN-CC-YY             PIC 9(04).                        
091300           05  WS-RUN-MM                PIC 9(02).                        
091400           05  WS-RUN-DD                PIC 9(02).                        
091500       01  WS-RUN-DATE-PRINT.                                             
091600           05  WS-RDP-MM                PIC 9(02).                        
091700           05  FILLER                   PIC X(01) VALUE "/".              
091800           05  WS-RDP-DD                PIC 9(02).                        
091900           05  FILLER                   PIC X(01) VALUE "/".              
092000           05  WS-RDP-CC-YY             PIC 9(04).                        
092100                                                                          
092200*---------------------------------------------------------------*         
092300* REPORT LINE LAYOUTS - BUILT UP, MOVED TO REPORT-LINE, WRITTEN *         
092400*---------------------------------------------------------------*         
092500*    PAGE ONE HEADING LINES - TITLE AND RUN DATE, THEN THE NAME           
092600*    OF THE PROFILE SELECTED FOR THIS RUN.  MOVED AND WRITTEN             
092700*    ONCE BY 1100, NOT REPEATED ON LATER PAGES.                           
092800       01  WS-HDG-LINE-1.                                                 
092900           05  FILLER                   PIC X(01) VALUE SPACES.           
093000           05  FILLER                   PIC X(50)                         
093100               VALUE "MERIDIAN TRUST RESEARCH - STOCK SCREEN RPT".        
093200           05  FILLER                   PIC X(15) VALUE SPACES.           
093300           05  FILLER               PIC X(11) VALUE "RUN DATE: ".         
093400           05  WS-HDG1-DATE             PIC X(10).                        
093500                                                                          
093600       01  WS-HDG-LINE-2.                                                 
093700           05  FILLER                   PIC X(01) VALUE SPACES.           
093800           05  FILLER         PIC X(18) VALUE "PROFILE SELECTED:".        
093900           05  WS-HDG2-PROFILE          PIC X(10).                        
094000                                                                          
094100*    ONE OF THESE PER STRATEGY SECTION - 7100 MOVES THE                   
094200*    STRATEGY NAME IN AND WRITES IT AHEAD OF THE DETAIL LINES.            
094300       01  WS-STRAT-HDG-LINE.                                             
094400           05  FILLER                   PIC X(01) VALUE SPACES.           
094500           05  FILLER               PIC X(12) VALUE "STRATEGY: ".         
094600           05  WS-SH-NAME               PIC X(12).                        
094700                                                                          
094800*    COLUMN HEADER FOR THE DETAIL LINES BELOW - SAME THREE                
094900*    COLUMNS (SYMBOL, SCORE, SIGNALS) UNDER EVERY STRATEGY.               
095000       01  WS-COL-HDG-LINE.                                               
095100           05  FILLER                   PIC X(03) VALUE SPACES.           
095200           05  FILLER                   PIC X(10) VALUE "SYMBOL".         
095300           05  FILLER                   PIC X(08) VALUE "SCORE".          
095400           05  FILLER                   PIC X(04) VALUE SPACES.           
095500           05  FILLER                   PIC X(40) VALUE "SIGNALS".        
095600                                                                          
095700*    ONE DETAIL LINE PER STOCK THAT CLEARED THE STRATEGY                  
095800*    THRESHOLD - WS-DL-SIGNALS CARRIES UP TO THREE SIGNAL                 
095900*    NAMES CONCATENATED BY 4900, NOT ALL SIX FROM ANL-SIGNALS.            
096000       01  WS-DETAIL-LINE.                                                
096100           05  FILLER                   PIC X(03) VALUE SPACES.           
096200           05  WS-DL-SYMBOL             PIC X(10).                        
096300           05  WS-DL-SCORE              PIC ZZ9.                          
096400           05  FILLER                   PIC X(05) VALUE SPACES.           
096500           05  WS-DL-SIGNALS            PIC X(70).                        
096600                                                                          
096700*    FOOTER AFTER EACH STRATEGY'S DETAIL LINES - COUNT AND                
096800*    AVERAGE SCORE, SEE 7190.                                             
096900       01  WS-STRAT-FOOT-LINE.                                            
097000           05  FILLER                   PIC X(03) VALUE SPACES.           
097100           05  FILLER           PIC X(14) VALUE "STOCKS FOUND:".          
097200           05  WS-SF-COUNT              PIC ZZZ9.                         
097300           05  FILLER                   PIC X(04) VALUE SPACES.           
097400           05  FILLER         PIC X(14) VALUE "AVERAGE SCORE:".           
097500           05  WS-SF-AVG                PIC ZZ9.99.                       
097600                                                                          
097700*    PROFILE SECTION DETAIL LINE - THE FIXED FIVE-METRIC COLUMN           
097800*    SET (PE, PB, ROE, D/E, CR) 6090 CARRIES FORWARD FOR EVERY            
097900*    STOCK THAT CLEARED THE SELECTED PROFILE'S CRITERIA SET.              
098000       01  WS-PROFILE-DTL-LINE.                                           
098100           05  FILLER                   PIC X(03) VALUE SPACES.           
098200           05  WS-PD-SYMBOL             PIC X(10).                        
098300           05  FILLER                   PIC X(04) VALUE "PE:".            
098400           05  WS-PD-PE                 PIC ZZZ9.9999.                    
098500           05  FILLER                   PIC X(04) VALUE "PB:".            
098600           05  WS-PD-PB                 PIC ZZZ9.9999.                    
098700           05  FILLER                   PIC X(04) VALUE "ROE:".           
098800           05  WS-PD-ROE                PIC ZZ9.99.                       
098900           05  FILLER                   PIC X(04) VALUE "D/E:".           
099000           05  WS-PD-DE                 PIC ZZZ9.9999.                    
099100           05  FILLER                   PIC X(04) VALUE "CR :".           
099200           05  WS-PD-CR                 PIC ZZZ9.9999.                    
099300                                                                          
099400*    ONE LINE PER RECOMMENDATION BUCKET IN THE SUMMARY SECTION -          
099500*    SEE 7300.                                                            
099600       01  WS-RECOMMEND-LINE.                                             
099700           05  FILLER                   PIC X(03) VALUE SPACES.           
099800           05  WS-RL-LABEL              PIC X(15).                        
099900           05  WS-RL-COUNT              PIC ZZZ,ZZ9.                      
100000                                                                          
100100*    GRAND-TOTALS LINE - ONE PER RUN COUNTER PRINTED BY 7400.             
100200       01  WS-TOTAL-LINE.                                                 
100300           05  FILLER                   PIC X(03) VALUE SPACES.           
100400           05  WS-TL-LABEL              PIC X(28).                        
100500           05  WS-TL-COUNT              PIC ZZZ,ZZ9.                      
100600                                                                          
100700*    GENERIC SECTION-HEADING LINE - REUSED BY 7200, 7300 AND              
100800*    7400, EACH MOVES ITS OWN TEXT INTO WS-SECT-HDG-TEXT FIRST.           
100900       01  WS-SECT-HDG-LINE.                                              
101000           05  FILLER                   PIC X(01) VALUE SPACES.           
101100           05  WS-SECT-HDG-TEXT         PIC X(45).                        
101200                                                                          
101300       PROCEDURE DIVISION.                                                
101400*---------------------------------------------------------------*         
101500* MAIN-PARAGRAPH - DRIVES THE ENTIRE RUN.  RGS 03/14/1989.       *        
101600*---------------------------------------------------------------*         
101700       MAIN-PARAGRAPH.                                                    
101800           PERFORM 1000-BEGIN-INITIALIZE-RUN                              
101900              THRU 1000-END-INITIALIZE-RUN                                
102000                                                                          
102100           PERFORM 2000-BEGIN-PROCESS-STOCK-RECORD                        
102200              THRU 2000-END-PROCESS-STOCK-RECORD                          
102300             UNTIL END-OF-STOCK-MASTER                                    
102400                                                                          
102500           PERFORM 7000-BEGIN-PRODUCE-SCREENING-RPT                       
102600              THRU 7000-END-PRODUCE-SCREENING-RPT                         
102700                                                                          
102800           PERFORM 9000-BEGIN-FINISH-RUN                                  
102900              THRU 9000-END-FINISH-RUN                                    
103000                                                                          
103100           STOP RUN.                                                      
103200                                                                          
103300*---------------------------------------------------------------*         
103400* 1000 - OPEN FILES, READ THE STKPARM CONTROL CARD, WRITE THE   *         
103500* REPORT PAGE HEADING, PRIME THE READ.  RGS 03/14/1989.          *        
103600* JFK 03/05/92 - PARM CARD READ ADDED HERE (DP-1279).            *        
103700*---------------------------------------------------------------*         
103800       1000-BEGIN-INITIALIZE-RUN.                                         
103900*        FIVE FILES TOTAL - ONE IN, FOUR OUT.  ALL FOUR OUTPUT            
104000*        FILES ARE OPENED TOGETHER EVEN THOUGH THE REPORT ISN'T           
104100*        WRITTEN UNTIL 7000 - KEEPS THE OPEN LOGIC IN ONE PLACE.          
104200           OPEN INPUT  STOCK-MASTER                                       
104300           OPEN OUTPUT ANALYSIS-OUT                                       
104400           OPEN OUTPUT SCREEN-OUT                                         
104500           OPEN OUTPUT EVAL-OUT                                           
104600           OPEN OUTPUT REPORT-OUT                                         
104700                                                                          
104800*        PARM-CARD IS OPTIONAL.  MOST SHOPS RUNNING THIS JOB JUST         
104900*        LET IT DEFAULT TO BALANCED - THE CARD ONLY SHOWS UP WHEN         
105000*        SOMEONE WANTS A DIFFERENT NAMED PROFILE FOR THE NIGHT'S          
105100*        SCREEN (DP-1279).  A MISSING OR BLANK CARD LEAVES                
105200*        WS-SELECTED-PROFILE AT ITS WORKING-STORAGE DEFAULT.              
105300           OPEN INPUT  PARM-CARD                                          
105400           IF FS-PARM-CARD = "00"                                         
105500              READ PARM-CARD                                              
105600                 AT END                                                   
105700                    MOVE SPACES TO PARM-PROFILE                           
105800              END-READ                                                    
105900              IF PARM-PROFILE NOT = SPACES                                
106000                 MOVE PARM-PROFILE TO WS-SELECTED-PROFILE                 
106100              END-IF                                                      
106200              CLOSE PARM-CARD                                             
106300           END-IF                                                         
106400                                                                          
106500*        RUN DATE COMES OFF THE SYSTEM CLOCK, NOT A CONTROL CARD -        
106600*        THIS IS A NIGHTLY BATCH JOB AND THE HEADING JUST WANTS           
106700*        TODAY'S DATE.  SPLIT INTO MM/DD/CCYY FOR THE HEADING EDIT        
106800*        PICTURE BELOW.                                                   
106900           ACCEPT WS-RUN-DATE-RAW FROM DATE YYYYMMDD                      
107000           MOVE WS-RUN-MM    TO WS-RDP-MM                                 
107100           MOVE WS-RUN-DD    TO WS-RDP-DD                                 
107200           MOVE WS-RUN-CC-YY TO WS-RDP-CC-YY                              
107300                                                                          
107400           PERFORM 1100-BEGIN-WRITE-PAGE-HEADING                          
107500              THRU 1100-END-WRITE-PAGE-HEADING                            
107600                                                                          
107700*        PRIME THE READ SO THE 2000 LOOP'S UNTIL TEST WORKS ON            
107800*        THE FIRST PASS.  AN EMPTY STOCK-MASTER FILE FALLS                
107900*        STRAIGHT THROUGH TO 7000 WITH ZERO RECORDS PROCESSED.            
108000           READ STOCK-MASTER                                              
108100              AT END SET END-OF-STOCK-MASTER TO TRUE                      
108200           END-READ.                                                      
108300       1000-END-INITIALIZE-RUN.                                           
108400           EXIT.                                                          
108500                                                                          
108600*        ONE-TIME PAGE HEADING FOR THE SCREENING REPORT.                  
108700*        TOP-OF-FORM IS THE SPECIAL-NAMES CHANNEL SO A SKIP TO            
108800*        CHANNEL 1 GOES OUT RATHER THAN A BARE ADVANCING PAGE.            
108900       1100-BEGIN-WRITE-PAGE-HEADING.                                     
109000           MOVE SPACES          TO REPORT-LINE                            
109100           WRITE REPORT-LINE AFTER ADVANCING TOP-OF-FORM                  
109200                                                                          
109300           MOVE WS-RUN-DATE-PRINT TO WS-HDG1-DATE                         
109400           MOVE WS-HDG-LINE-1   TO REPORT-LINE                            
109500           WRITE REPORT-LINE AFTER ADVANCING 1 LINE                       
109600                                                                          
109700           MOVE WS-SELECTED-PROFILE TO WS-HDG2-PROFILE                    
109800           MOVE WS-HDG-LINE-2   TO REPORT-LINE                            
109900           WRITE REPORT-LINE AFTER ADVANCING 2 LINES.                     
110000       1100-END-WRITE-PAGE-HEADING.                                       
110100           EXIT.                                                          
110200                                                                          
110300*---------------------------------------------------------------*         
110400* 2000 - ONE PASS PER STOCK-MASTER RECORD.  COMPUTES METRICS,   *         
110500* ANALYZES, SCREENS AGAINST ALL SIX STRATEGIES, RUNS THE RULES  *         
110600* OF THUMB, APPLIES THE PROFILE FILTER, THEN READS THE NEXT     *         
110700* RECORD.  RGS 03/14/1989.                                       *        
110800*---------------------------------------------------------------*         
110900       2000-BEGIN-PROCESS-STOCK-RECORD.                                   
111000*        ORDER MATTERS HERE - 3000 THROUGH 6000 ALL READ THE              
111100*        RATIOS COMPUTED IN 2100, AND 6000'S FILTER ALSO WANTS            
111200*        THE SIGNAL LIST 3000 BUILT.  DO NOT REORDER THESE                
111300*        PERFORMS WITHOUT CHECKING WHAT EACH ONE READS.                   
111400           ADD 1 TO WS-RECORDS-READ                                       
111500                                                                          
111600           PERFORM 2100-BEGIN-COMPUTE-METRICS                             
111700              THRU 2100-END-COMPUTE-METRICS                               
111800                                                                          
111900           PERFORM 3000-BEGIN-ANALYZE-STOCK                               
112000              THRU 3000-END-ANALYZE-STOCK                                 
112100                                                                          
112200           PERFORM 4000-BEGIN-SCREEN-STRATEGIES                           
112300              THRU 4000-END-SCREEN-STRATEGIES                             
112400                                                                          
112500           PERFORM 5000-BEGIN-EVALUATE-RULES                              
112600              THRU 5000-END-EVALUATE-RULES                                
112700                                                                          
112800           PERFORM 6000-BEGIN-APPLY-PROFILE-FILTER                        
112900              THRU 6000-END-APPLY-PROFILE-FILTER                          
113000                                                                          
113100           READ STOCK-MASTER                                              
113200              AT END SET END-OF-STOCK-MASTER TO TRUE                      
113300           END-READ.                                                      
113400       2000-END-PROCESS-STOCK-RECORD.                                     
113500           EXIT.                                                          
113600                                                                          
113700*---------------------------------------------------------------*         
113800* 2100 - METRICS CALCULATOR.  EVERY RATIO IS RECOMPUTED FRESH   *         
113900* FOR THE CURRENT RECORD - SEE STKWORK FOR THE CAP VALUE AND    *         
114000* FIELD WIDTHS.  CLW 01/09/95 - ZERO/NEGATIVE DENOMINATOR RULES *         
114100* TIGHTENED UP FOR LOSS-YEAR STOCKS (DP-1328).                   *        
114200*---------------------------------------------------------------*         
114300       2100-BEGIN-COMPUTE-METRICS.                                        
114400*        EQUITY AND INVESTED CAPITAL ARE DERIVED ONCE HERE AND            
114500*        REUSED BY SEVERAL OF THE 21XX PARAGRAPHS BELOW RATHER            
114600*        THAN RECOMPUTED IN EACH ONE.                                     
114700           COMPUTE WK-EQUITY = STK-TOT-ASSETS - STK-TOT-LIAB              
114800           COMPUTE WK-INVESTED-CAPITAL = STK-TOT-LIAB + STK-CASH          
114900                                                                          
115000           PERFORM 2110-COMPUTE-VALUATION-RATIOS                          
115100              THRU 2110-EXIT                                              
115200                                                                          
115300           PERFORM 2120-COMPUTE-PROFIT-RATIOS                             
115400              THRU 2120-EXIT                                              
115500                                                                          
115600           PERFORM 2130-COMPUTE-EFFICIENCY-RATIOS                         
115700              THRU 2130-EXIT                                              
115800                                                                          
115900           PERFORM 2140-COMPUTE-LIQUIDITY-RATIOS                          
116000              THRU 2140-EXIT                                              
116100                                                                          
116200           PERFORM 2150-COMPUTE-SOLVENCY-RATIOS                           
116300              THRU 2150-EXIT.                                             
116400       2100-END-COMPUTE-METRICS.                                          
116500           EXIT.                                                          
116600                                                                          
116700*        PE, PB, PEG AND PS.  ANY ZERO OR NEGATIVE DENOMINATOR            
116800*        (LOSS-YEAR EARNINGS, NEGATIVE BOOK VALUE, NO GROWTH,             
116900*        NO REVENUE) PINS THE RATIO AT WK-RATIO-CAP SO A BAD              
117000*        STOCK LOOKS EXPENSIVE RATHER THAN BLOWING UP THE MATH            
117100*        OR LOOKING ARTIFICIALLY CHEAP - CLW 01/09/95 (DP-1328).          
117200       2110-COMPUTE-VALUATION-RATIOS.                                     
117300*        PE - PRICE OVER TRAILING EPS.                                    
117400           IF STK-EPS > ZERO                                              
117500              COMPUTE PE-RATIO ROUNDED = STK-PRICE / STK-EPS              
117600                 ON SIZE ERROR                                            
117700                    MOVE WK-RATIO-CAP TO PE-RATIO                         
117800              END-COMPUTE                                                 
117900           ELSE                                                           
118000              MOVE WK-RATIO-CAP TO PE-RATIO                               
118100           END-IF                                                         
118200                                                                          
118300*        PB - PRICE OVER BOOK VALUE PER SHARE.                            
118400           IF STK-BVPS > ZERO                                             
118500              COMPUTE PB-RATIO ROUNDED = STK-PRICE / STK-BVPS             
118600                 ON SIZE ERROR                                            
118700                    MOVE WK-RATIO-CAP TO PB-RATIO                         
118800              END-COMPUTE                                                 
118900           ELSE                                                           
119000              MOVE WK-RATIO-CAP TO PB-RATIO                               
119100           END-IF                                                         
119200                                                                          
119300*        PEG - PE DIVIDED BY THE EARNINGS GROWTH PERCENT, SO A            
119400*        HIGH PE PAIRED WITH HIGH GROWTH DOES NOT LOOK EXPENSIVE.         
119500           IF STK-EARN-GROWTH > ZERO                                      
119600              COMPUTE PEG-RATIO ROUNDED =                                 
119700                      PE-RATIO / STK-EARN-GROWTH                          
119800                 ON SIZE ERROR                                            
119900                    MOVE WK-RATIO-CAP TO PEG-RATIO                        
120000              END-COMPUTE                                                 
120100           ELSE                                                           
120200              MOVE WK-RATIO-CAP TO PEG-RATIO                              
120300           END-IF                                                         
120400                                                                          
120500*        PS - MARKET CAP OVER REVENUE, USEFUL WHEN EPS IS                 
120600*        NEGATIVE AND PE CANNOT BE TRUSTED.                               
120700           IF STK-REVENUE > ZERO                                          
120800              COMPUTE PS-RATIO ROUNDED =                                  
120900                      STK-MARKET-CAP / STK-REVENUE                        
121000                 ON SIZE ERROR                                            
121100                    MOVE WK-RATIO-CAP TO PS-RATIO                         
121200              END-COMPUTE                                                 
121300           ELSE                                                           
121400              MOVE WK-RATIO-CAP TO PS-RATIO                               
121500           END-IF.                                                        
121600       2110-EXIT.                                                         
121700           EXIT.                                                          
121800                                                                          
121900*        ROE, ROA, MARGINS AND ROIC.  GROSS AND OPERATING MARGIN          
122000*        ARE NOT CARRIED AS SEPARATE STOCK-MASTER FIELDS - THE            
122100*        MASTER ONLY HOLDS NET INCOME - SO BOTH ARE SET EQUAL TO          
122200*        NET MARGIN FOR THIS RELEASE (SEE SCREENING SPEC NOTE ON          
122300*        DERIVED VS. STORED METRICS).                                     
122400       2120-COMPUTE-PROFIT-RATIOS.                                        
122500*        ROE - NET INCOME OVER SHAREHOLDER EQUITY.                        
122600           IF WK-EQUITY > ZERO                                            
122700              COMPUTE ROE-PCT ROUNDED =                                   
122800                      (STK-NET-INCOME / WK-EQUITY) * 100                  
122900           ELSE                                                           
123000              MOVE ZERO TO ROE-PCT                                        
123100           END-IF                                                         
123200                                                                          
123300*        ROA - NET INCOME OVER TOTAL ASSETS.                              
123400           IF STK-TOT-ASSETS > ZERO                                       
123500              COMPUTE ROA-PCT ROUNDED =                                   
123600                      (STK-NET-INCOME / STK-TOT-ASSETS) * 100             
123700           ELSE                                                           
123800              MOVE ZERO TO ROA-PCT                                        
123900           END-IF                                                         
124000                                                                          
124100*        NET MARGIN - NET INCOME OVER REVENUE, THEN COPIED DOWN           
124200*        AS THE GROSS AND OPERATING MARGIN STAND-INS.                     
124300           IF STK-REVENUE > ZERO                                          
124400              COMPUTE NET-MARGIN-PCT ROUNDED =                            
124500                      (STK-NET-INCOME / STK-REVENUE) * 100                
124600           ELSE                                                           
124700              MOVE ZERO TO NET-MARGIN-PCT                                 
124800           END-IF                                                         
124900           MOVE NET-MARGIN-PCT  TO GROSS-MARGIN-PCT                       
125000           MOVE NET-MARGIN-PCT  TO OPER-MARGIN-PCT                        
125100                                                                          
125200*        ROIC - NET INCOME OVER INVESTED CAPITAL (DEBT PLUS               
125300*        CASH, AS DERIVED IN 2100 ABOVE).                                 
125400           IF WK-INVESTED-CAPITAL > ZERO                                  
125500              COMPUTE ROIC-PCT ROUNDED =                                  
125600                   (STK-NET-INCOME / WK-INVESTED-CAPITAL) * 100           
125700           ELSE                                                           
125800              MOVE ZERO TO ROIC-PCT                                       
125900           END-IF.                                                        
126000       2120-EXIT.                                                         
126100           EXIT.                                                          
126200                                                                          
126300*        ASSET TURNOVER AND THE EQUITY MULTIPLIER - THE LAST TWO          
126400*        LEGS OF THE DUPONT BREAKOUT (THE FIRST LEG, NET MARGIN,          
126500*        WAS ALREADY SET IN 2120 ABOVE).                                  
126600       2130-COMPUTE-EFFICIENCY-RATIOS.                                    
126700           IF STK-TOT-ASSETS > ZERO                                       
126800              COMPUTE ASSET-TURNOVER ROUNDED =                            
126900                      STK-REVENUE / STK-TOT-ASSETS                        
127000           ELSE                                                           
127100              MOVE ZERO TO ASSET-TURNOVER                                 
127200           END-IF                                                         
127300                                                                          
127400           IF WK-EQUITY > ZERO                                            
127500              COMPUTE EQUITY-MULT ROUNDED =                               
127600                      STK-TOT-ASSETS / WK-EQUITY                          
127700           ELSE                                                           
127800              MOVE ZERO TO EQUITY-MULT                                    
127900           END-IF.                                                        
128000       2130-EXIT.                                                         
128100           EXIT.                                                          
128200                                                                          
128300*        CURRENT RATIO, STANDING IN FOR QUICK AND CASH RATIO TOO -        
128400*        STOCK-MASTER CARRIES ONE LIQUID-ASSET FIGURE (STK-CASH),         
128500*        NOT SEPARATE INVENTORY/RECEIVABLE BREAKOUTS, SO ALL              
128600*        THREE CLASSIC LIQUIDITY RATIOS COLLAPSE TO THE SAME              
128700*        NUMBER HERE.  A ZERO-LIABILITY STOCK IS TREATED AS               
128800*        INFINITELY LIQUID - PINNED AT WK-RATIO-CAP, NOT ZERO.            
128900       2140-COMPUTE-LIQUIDITY-RATIOS.                                     
129000           IF STK-TOT-LIAB > ZERO                                         
129100              COMPUTE CURRENT-RATIO ROUNDED =                             
129200                      STK-CASH / STK-TOT-LIAB                             
129300           ELSE                                                           
129400              MOVE WK-RATIO-CAP TO CURRENT-RATIO                          
129500           END-IF                                                         
129600           MOVE CURRENT-RATIO TO QUICK-RATIO                              
129700           MOVE CURRENT-RATIO TO CASH-RATIO.                              
129800       2140-EXIT.                                                         
129900           EXIT.                                                          
130000                                                                          
130100*        DEBT/EQUITY, DEBT/ASSETS AND THE EQUITY RATIO.  A STOCK          
130200*        WITH NO EQUITY LEFT (LIABILITIES AT OR ABOVE ASSETS) IS          
130300*        PINNED AT THE RATIO CAP RATHER THAN DIVIDING BY ZERO OR          
130400*        A NEGATIVE NUMBER.                                               
130500       2150-COMPUTE-SOLVENCY-RATIOS.                                      
130600           IF WK-EQUITY > ZERO                                            
130700              COMPUTE DEBT-TO-EQUITY ROUNDED =                            
130800                      STK-DEBT / WK-EQUITY                                
130900           ELSE                                                           
131000              MOVE WK-RATIO-CAP TO DEBT-TO-EQUITY                         
131100           END-IF                                                         
131200                                                                          
131300           IF STK-TOT-ASSETS > ZERO                                       
131400              COMPUTE DEBT-TO-ASSETS ROUNDED =                            
131500                      STK-DEBT / STK-TOT-ASSETS                           
131600              COMPUTE EQUITY-RATIO-PCT ROUNDED =                          
131700                      (WK-EQUITY / STK-TOT-ASSETS) * 100                  
131800           ELSE                                                           
131900              MOVE ZERO TO DEBT-TO-ASSETS                                 
132000              MOVE ZERO TO EQUITY-RATIO-PCT                               
132100           END-IF                                                         
132200                                                                          
132300*        STOCK-MASTER DOES NOT CARRY ACTUAL INTEREST EXPENSE, SO          
132400*        INTEREST COVERAGE IS ESTIMATED OFF A FLAT 5 PERCENT              
132500*        ASSUMED RATE ON TOTAL DEBT - CLOSE ENOUGH FOR A SCREEN,          
132600*        NOT A SUBSTITUTE FOR READING THE 10-K - CLW 01/09/95.            
132700           IF STK-DEBT > ZERO                                             
132800              COMPUTE INT-COVERAGE ROUNDED =                              
132900                   STK-NET-INCOME / (STK-DEBT * 0.05)                     
133000                 ON SIZE ERROR                                            
133100                    MOVE WK-RATIO-CAP TO INT-COVERAGE                     
133200              END-COMPUTE                                                 
133300           ELSE                                                           
133400              MOVE WK-RATIO-CAP TO INT-COVERAGE                           
133500           END-IF.                                                        
133600       2150-EXIT.                                                         
133700           EXIT.                                                          
133800                                                                          
133900*---------------------------------------------------------------*         
134000* 3000 - STOCK ANALYZER.  BUILDS THE SIGNAL LIST DIRECTLY IN    *         
134100* ANAL-REC (VIA THE ANL-SIGNAL-TABLE REDEFINITION), THEN THE    *         
134200* RISK SCORE, STRENGTH CLASS AND THE FOUR COMPOSITE SCORES.     *         
134300* ALL TIERED TESTS ARE STRICT FIRST-MATCH ELSE-IF LADDERS - DO  *         
134400* NOT REORDER THE IF/ELSE CHAINS BELOW.  RGS 03/14/1989.         *        
134500*---------------------------------------------------------------*         
134600       3000-BEGIN-ANALYZE-STOCK.                                          
134700           INITIALIZE ANAL-REC                                            
134800           MOVE STK-SYMBOL TO ANL-SYMBOL                                  
134900           MOVE ZERO       TO WS-SIGNAL-COUNT                             
135000                                                                          
135100           PERFORM 3100-BEGIN-BUILD-SIGNALS                               
135200              THRU 3100-END-BUILD-SIGNALS                                 
135300                                                                          
135400           PERFORM 3200-BEGIN-COMPUTE-RISK-SCORE                          
135500              THRU 3200-END-COMPUTE-RISK-SCORE                            
135600                                                                          
135700           PERFORM 3300-BEGIN-COMPUTE-STRENGTH                            
135800              THRU 3300-END-COMPUTE-STRENGTH                              
135900                                                                          
136000           PERFORM 3400-BEGIN-COMPUTE-VALUATION-SCR                       
136100              THRU 3400-END-COMPUTE-VALUATION-SCR                         
136200                                                                          
136300           PERFORM 3500-BEGIN-COMPUTE-QUALITY-SCR                         
136400              THRU 3500-END-COMPUTE-QUALITY-SCR                           
136500                                                                          
136600           PERFORM 3600-BEGIN-COMPUTE-GROWTH-SCR                          
136700              THRU 3600-END-COMPUTE-GROWTH-SCR                            
136800                                                                          
136900           PERFORM 3700-BEGIN-COMPUTE-MOMENTUM-SCR                        
137000              THRU 3700-END-COMPUTE-MOMENTUM-SCR                          
137100                                                                          
137200           WRITE ANAL-REC                                                 
137300           ADD 1 TO WS-ANALYSIS-WRITTEN.                                  
137400       3000-END-ANALYZE-STOCK.                                            
137500           EXIT.                                                          
137600                                                                          
137700*        EACH TEST BELOW IS INDEPENDENT OF THE OTHERS - A STOCK           
137800*        CAN FIRE ANYWHERE FROM ZERO TO ALL TEN SIGNALS, THOUGH           
137900*        THE TABLE ONLY HOLDS SIX (SEE 3190 BELOW).  THE ORDER            
138000*        HERE MATCHES THE ORDER THE OLD SCREENING WORKSHEET               
138100*        LISTED THEM IN - VALUATION, THEN QUALITY, THEN GROWTH,           
138200*        THEN INCOME, THEN BALANCE SHEET.                                 
138300       3100-BEGIN-BUILD-SIGNALS.                                          
138400*        VALUATION SIGNALS - CHEAP OR RICH ON EARNINGS MULTIPLE.          
138500           IF PE-RATIO < 15                                               
138600              PERFORM 3190-ADD-ANL-SIGNAL                                 
138700              MOVE "UNDERVALUED-PE"      TO ANL-SIGNAL-NAME               
138800                                            (WS-SIGNAL-COUNT)             
138900           ELSE                                                           
139000              IF PE-RATIO > 30                                            
139100                 PERFORM 3190-ADD-ANL-SIGNAL                              
139200                 MOVE "OVERVALUED-PE"    TO ANL-SIGNAL-NAME               
139300                                            (WS-SIGNAL-COUNT)             
139400              END-IF                                                      
139500           END-IF                                                         
139600                                                                          
139700           IF PB-RATIO < 1                                                
139800              PERFORM 3190-ADD-ANL-SIGNAL                                 
139900              MOVE "UNDERVALUED-BOOK"    TO ANL-SIGNAL-NAME               
140000                                            (WS-SIGNAL-COUNT)             
140100           ELSE                                                           
140200              IF PB-RATIO > 3                                             
140300                 PERFORM 3190-ADD-ANL-SIGNAL                              
140400                 MOVE "OVERVALUED-BOOK"  TO ANL-SIGNAL-NAME               
140500                                            (WS-SIGNAL-COUNT)             
140600              END-IF                                                      
140700           END-IF                                                         
140800                                                                          
140900*        QUALITY SIGNALS - PROFITABILITY STANDOUTS, ONE-SIDED             
141000*        (NO LOW-ROE/LOW-MARGIN FLIP SIDE - THOSE ARE LEFT TO             
141100*        THE RISK SCORE AND RULES OF THUMB FARTHER DOWN).                 
141200           IF ROE-PCT > 15                                                
141300              PERFORM 3190-ADD-ANL-SIGNAL                                 
141400              MOVE "HIGH-ROE"            TO ANL-SIGNAL-NAME               
141500                                            (WS-SIGNAL-COUNT)             
141600           END-IF                                                         
141700                                                                          
141800           IF ROA-PCT > 10                                                
141900              PERFORM 3190-ADD-ANL-SIGNAL                                 
142000              MOVE "HIGH-ROA"            TO ANL-SIGNAL-NAME               
142100                                            (WS-SIGNAL-COUNT)             
142200           END-IF                                                         
142300                                                                          
142400           IF NET-MARGIN-PCT > 20                                         
142500              PERFORM 3190-ADD-ANL-SIGNAL                                 
142600              MOVE "HIGH-MARGIN"         TO ANL-SIGNAL-NAME               
142700                                            (WS-SIGNAL-COUNT)             
142800           END-IF                                                         
142900                                                                          
143000*        GROWTH SIGNALS - ONE-SIDED, SAME REASONING AS ABOVE.             
143100           IF STK-REV-GROWTH > 20                                         
143200              PERFORM 3190-ADD-ANL-SIGNAL                                 
143300              MOVE "HIGH-REVENUE-GROWTH" TO ANL-SIGNAL-NAME               
143400                                            (WS-SIGNAL-COUNT)             
143500           END-IF                                                         
143600                                                                          
143700           IF STK-EARN-GROWTH > 20                                        
143800              PERFORM 3190-ADD-ANL-SIGNAL                                 
143900              MOVE "HIGH-EARNINGS-GROWTH"                                 
144000                                         TO ANL-SIGNAL-NAME               
144100                                            (WS-SIGNAL-COUNT)             
144200           END-IF                                                         
144300                                                                          
144400*        INCOME SIGNAL - A HIGH YIELD EARNS ITS OWN TAG, ANY              
144500*        YIELD AT ALL AT LEAST EARNS "PAYS-DIVIDEND".                     
144600           IF STK-DIV-YIELD > 3                                           
144700              PERFORM 3190-ADD-ANL-SIGNAL                                 
144800              MOVE "HIGH-DIVIDEND-YIELD"                                  
144900                                         TO ANL-SIGNAL-NAME               
145000                                            (WS-SIGNAL-COUNT)             
145100           ELSE                                                           
145200              IF STK-DIV-YIELD > 0                                        
145300                 PERFORM 3190-ADD-ANL-SIGNAL                              
145400                 MOVE "PAYS-DIVIDEND"    TO ANL-SIGNAL-NAME               
145500                                            (WS-SIGNAL-COUNT)             
145600              END-IF                                                      
145700           END-IF                                                         
145800                                                                          
145900*        BALANCE SHEET SIGNALS - LIQUIDITY, THEN LEVERAGE.                
146000           IF CURRENT-RATIO > 2                                           
146100              PERFORM 3190-ADD-ANL-SIGNAL                                 
146200              MOVE "STRONG-LIQUIDITY"    TO ANL-SIGNAL-NAME               
146300                                            (WS-SIGNAL-COUNT)             
146400           ELSE                                                           
146500              IF CURRENT-RATIO < 1                                        
146600                 PERFORM 3190-ADD-ANL-SIGNAL                              
146700                 MOVE "WEAK-LIQUIDITY"   TO ANL-SIGNAL-NAME               
146800                                            (WS-SIGNAL-COUNT)             
146900              END-IF                                                      
147000           END-IF                                                         
147100                                                                          
147200           IF DEBT-TO-EQUITY < 0.5                                        
147300              PERFORM 3190-ADD-ANL-SIGNAL                                 
147400              MOVE "LOW-DEBT"            TO ANL-SIGNAL-NAME               
147500                                            (WS-SIGNAL-COUNT)             
147600           ELSE                                                           
147700              IF DEBT-TO-EQUITY > 2                                       
147800                 PERFORM 3190-ADD-ANL-SIGNAL                              
147900                 MOVE "HIGH-DEBT"        TO ANL-SIGNAL-NAME               
148000                                            (WS-SIGNAL-COUNT)             
148100              END-IF                                                      
148200           END-IF.                                                        
148300       3100-END-BUILD-SIGNALS.                                            
148400           EXIT.                                                          
148500                                                                          
148600* ADDS ONE SLOT TO THE SIGNAL TABLE - TABLE HOLDS ONLY 6,                 
148700* EXTRA SIGNALS BEYOND THE SIXTH ARE DROPPED (CANNOT HAPPEN               
148800* WITH THE CURRENT RULE SET, WHICH NEVER FIRES MORE THAN 6).              
148900       3190-ADD-ANL-SIGNAL.                                               
149000           IF WS-SIGNAL-COUNT < CTE-MAX-SIGNALS                           
149100              ADD 1 TO WS-SIGNAL-COUNT                                    
149200           END-IF.                                                        
149300                                                                          
149400*        RISK SCORE IS ADDITIVE - STARTS AT ZERO (NO RISK) AND            
149500*        POINTS ARE ADDED FOR EACH WEAK AREA, CLAMPED AT 100.             
149600*        THIS IS THE ONLY ONE OF THE FOUR SCORES BELOW THAT               
149700*        DOES NOT START AT 50 - A CLEAN BALANCE SHEET SHOULD              
149800*        SCORE NEAR ZERO, NOT NEAR THE MIDPOINT.                          
149900       3200-BEGIN-COMPUTE-RISK-SCORE.                                     
150000           IF CURRENT-RATIO < 1                                           
150100              ADD 25 TO ANL-RISK-SCORE                                    
150200           ELSE                                                           
150300              IF CURRENT-RATIO < 1.5                                      
150400                 ADD 10 TO ANL-RISK-SCORE                                 
150500              END-IF                                                      
150600           END-IF                                                         
150700                                                                          
150800           IF DEBT-TO-EQUITY > 2                                          
150900              ADD 25 TO ANL-RISK-SCORE                                    
151000           ELSE                                                           
151100              IF DEBT-TO-EQUITY > 1                                       
151200                 ADD 10 TO ANL-RISK-SCORE                                 
151300              END-IF                                                      
151400           END-IF                                                         
151500                                                                          
151600           IF ROE-PCT < 5                                                 
151700              ADD 20 TO ANL-RISK-SCORE                                    
151800           ELSE                                                           
151900              IF ROE-PCT < 10                                             
152000                 ADD 10 TO ANL-RISK-SCORE                                 
152100              END-IF                                                      
152200           END-IF                                                         
152300                                                                          
152400           IF STK-REV-GROWTH < -10                                        
152500              ADD 15 TO ANL-RISK-SCORE                                    
152600           ELSE                                                           
152700              IF STK-REV-GROWTH < 0                                       
152800                 ADD 5 TO ANL-RISK-SCORE                                  
152900              END-IF                                                      
153000           END-IF                                                         
153100                                                                          
153200           IF ANL-RISK-SCORE > 100                                        
153300              MOVE 100 TO ANL-RISK-SCORE                                  
153400           END-IF.                                                        
153500       3200-END-COMPUTE-RISK-SCORE.                                       
153600           EXIT.                                                          
153700                                                                          
153800*        FUNDAMENTAL STRENGTH CLASS - FOUR EQUALLY WEIGHTED               
153900*        25-POINT CATEGORIES (PROFITABILITY, LEVERAGE, LIQUIDITY,         
154000*        GROWTH) SUMMED INTO WS-STRENGTH-PTS THEN BUCKETED INTO           
154100*        ONE OF FIVE TEXT LABELS BELOW.                                   
154200       3300-BEGIN-COMPUTE-STRENGTH.                                       
154300           MOVE ZERO TO WS-STRENGTH-PTS                                   
154400                                                                          
154500*        CATEGORY 1 OF 4 - PROFITABILITY (ROE).                           
154600           IF ROE-PCT > 15                                                
154700              ADD 25 TO WS-STRENGTH-PTS                                   
154800           ELSE                                                           
154900              IF ROE-PCT > 10                                             
155000                 ADD 15 TO WS-STRENGTH-PTS                                
155100              ELSE                                                        
155200                 IF ROE-PCT > 5                                           
155300                    ADD 5 TO WS-STRENGTH-PTS                              
155400                 END-IF                                                   
155500              END-IF                                                      
155600           END-IF                                                         
155700                                                                          
155800*        CATEGORY 2 OF 4 - LEVERAGE (DEBT/EQUITY).                        
155900           IF DEBT-TO-EQUITY < 0.5                                        
156000              ADD 25 TO WS-STRENGTH-PTS                                   
156100           ELSE                                                           
156200              IF DEBT-TO-EQUITY < 1                                       
156300                 ADD 15 TO WS-STRENGTH-PTS                                
156400              ELSE                                                        
156500                 IF DEBT-TO-EQUITY < 2                                    
156600                    ADD 5 TO WS-STRENGTH-PTS                              
156700                 END-IF                                                   
156800              END-IF                                                      
156900           END-IF                                                         
157000                                                                          
157100*        CATEGORY 3 OF 4 - LIQUIDITY (CURRENT RATIO).                     
157200           IF CURRENT-RATIO > 1.5                                         
157300              ADD 25 TO WS-STRENGTH-PTS                                   
157400           ELSE                                                           
157500              IF CURRENT-RATIO > 1                                        
157600                 ADD 15 TO WS-STRENGTH-PTS                                
157700              END-IF                                                      
157800           END-IF                                                         
157900                                                                          
158000*        CATEGORY 4 OF 4 - REVENUE GROWTH.                                
158100           IF STK-REV-GROWTH > 10                                         
158200              ADD 25 TO WS-STRENGTH-PTS                                   
158300           ELSE                                                           
158400              IF STK-REV-GROWTH > 5                                       
158500                 ADD 15 TO WS-STRENGTH-PTS                                
158600              ELSE                                                        
158700                 IF STK-REV-GROWTH > 0                                    
158800                    ADD 5 TO WS-STRENGTH-PTS                              
158900                 END-IF                                                   
159000              END-IF                                                      
159100           END-IF                                                         
159200                                                                          
159300           IF WS-STRENGTH-PTS >= 80                                       
159400              MOVE "VERY-STRONG" TO ANL-FUND-STRENGTH                     
159500           ELSE                                                           
159600              IF WS-STRENGTH-PTS >= 60                                    
159700                 MOVE "STRONG"      TO ANL-FUND-STRENGTH                  
159800              ELSE                                                        
159900                 IF WS-STRENGTH-PTS >= 40                                 
160000                    MOVE "MODERATE"   TO ANL-FUND-STRENGTH                
160100                 ELSE                                                     
160200                    IF WS-STRENGTH-PTS >= 20                              
160300                       MOVE "WEAK"      TO ANL-FUND-STRENGTH              
160400                    ELSE                                                  
160500                       MOVE "VERY-WEAK" TO ANL-FUND-STRENGTH              
160600                    END-IF                                                
160700                 END-IF                                                   
160800              END-IF                                                      
160900           END-IF.                                                        
161000       3300-END-COMPUTE-STRENGTH.                                         
161100           EXIT.                                                          
161200                                                                          
161300*        VALUATION SCORE - STARTS AT 50 (NEUTRAL) AND MOVES UP            
161400*        FOR CHEAP MULTIPLES, DOWN FOR RICH ONES.  PE, PB AND PS          
161500*        EACH CONTRIBUTE INDEPENDENTLY BEFORE THE SHARED CLAMP            
161600*        IN 3900 BELOW PINS THE RESULT TO 0-100.                          
161700       3400-BEGIN-COMPUTE-VALUATION-SCR.                                  
161800           MOVE 50 TO WS-SCORE-WORK                                       
161900                                                                          
162000*        PE LEG - FIVE TIERS, RICHEST TIER SUBTRACTS RATHER               
162100*        THAN SIMPLY ADDING NOTHING.                                      
162200           IF PE-RATIO < 10                                               
162300              ADD 20 TO WS-SCORE-WORK                                     
162400           ELSE                                                           
162500              IF PE-RATIO < 15                                            
162600                 ADD 15 TO WS-SCORE-WORK                                  
162700              ELSE                                                        
162800                 IF PE-RATIO < 20                                         
162900                    ADD 10 TO WS-SCORE-WORK                               
163000                 ELSE                                                     
163100                    IF PE-RATIO < 30                                      
163200                       ADD 5 TO WS-SCORE-WORK                             
163300                    ELSE                                                  
163400                       SUBTRACT 20 FROM WS-SCORE-WORK                     
163500                    END-IF                                                
163600                 END-IF                                                   
163700              END-IF                                                      
163800           END-IF                                                         
163900                                                                          
164000*        PB LEG - SAME SHAPE AS THE PE LEG, SMALLER POINT POOL.           
164100           IF PB-RATIO < 1                                                
164200              ADD 20 TO WS-SCORE-WORK                                     
164300           ELSE                                                           
164400              IF PB-RATIO < 1.5                                           
164500                 ADD 10 TO WS-SCORE-WORK                                  
164600              ELSE                                                        
164700                 IF PB-RATIO < 2.5                                        
164800                    ADD 5 TO WS-SCORE-WORK                                
164900                 ELSE                                                     
165000                    SUBTRACT 10 FROM WS-SCORE-WORK                        
165100                 END-IF                                                   
165200              END-IF                                                      
165300           END-IF                                                         
165400                                                                          
165500*        PS LEG - SMALLEST POOL, NO SUBTRACT TIER.                        
165600           IF PS-RATIO < 1                                                
165700              ADD 10 TO WS-SCORE-WORK                                     
165800           ELSE                                                           
165900              IF PS-RATIO < 2                                             
166000                 ADD 5 TO WS-SCORE-WORK                                   
166100              END-IF                                                      
166200           END-IF                                                         
166300                                                                          
166400           PERFORM 3900-CLAMP-SCORE-WORK THRU 3900-EXIT                   
166500           MOVE WS-SCORE-WORK TO ANL-VALUATION-SCORE.                     
166600       3400-END-COMPUTE-VALUATION-SCR.                                    
166700           EXIT.                                                          
166800                                                                          
166900*        QUALITY SCORE - SAME NEUTRAL-START, ADD-OR-SUBTRACT              
167000*        SHAPE AS 3400 ABOVE, BUT DRIVEN OFF PROFITABILITY AND            
167100*        BALANCE-SHEET STRENGTH RATHER THAN PRICE MULTIPLES.              
167200       3500-BEGIN-COMPUTE-QUALITY-SCR.                                    
167300           MOVE 50 TO WS-SCORE-WORK                                       
167400                                                                          
167500*        ROE LEG.                                                         
167600           IF ROE-PCT > 20                                                
167700              ADD 20 TO WS-SCORE-WORK                                     
167800           ELSE                                                           
167900              IF ROE-PCT > 15                                             
168000                 ADD 15 TO WS-SCORE-WORK                                  
168100              ELSE                                                        
168200                 IF ROE-PCT > 10                                          
168300                    ADD 10 TO WS-SCORE-WORK                               
168400                 END-IF                                                   
168500              END-IF                                                      
168600           END-IF                                                         
168700                                                                          
168800*        ROA LEG.                                                         
168900           IF ROA-PCT > 10                                                
169000              ADD 15 TO WS-SCORE-WORK                                     
169100           ELSE                                                           
169200              IF ROA-PCT > 5                                              
169300                 ADD 10 TO WS-SCORE-WORK                                  
169400              END-IF                                                      
169500           END-IF                                                         
169600                                                                          
169700*        NET MARGIN LEG.                                                  
169800           IF NET-MARGIN-PCT > 20                                         
169900              ADD 15 TO WS-SCORE-WORK                                     
170000           ELSE                                                           
170100              IF NET-MARGIN-PCT > 10                                      
170200                 ADD 10 TO WS-SCORE-WORK                                  
170300              END-IF                                                      
170400           END-IF                                                         
170500                                                                          
170600*        LEVERAGE LEG - ONLY LEG IN THIS PARAGRAPH THAT CAN               
170700*        SUBTRACT.                                                        
170800           IF DEBT-TO-EQUITY < 0.5                                        
170900              ADD 20 TO WS-SCORE-WORK                                     
171000           ELSE                                                           
171100              IF DEBT-TO-EQUITY < 1                                       
171200                 ADD 10 TO WS-SCORE-WORK                                  
171300              ELSE                                                        
171400                 IF DEBT-TO-EQUITY > 2                                    
171500                    SUBTRACT 15 FROM WS-SCORE-WORK                        
171600                 END-IF                                                   
171700              END-IF                                                      
171800           END-IF                                                         
171900                                                                          
172000*        LIQUIDITY LEG - ALSO TWO-SIDED.                                  
172100           IF CURRENT-RATIO > 2                                           
172200              ADD 10 TO WS-SCORE-WORK                                     
172300           ELSE                                                           
172400              IF CURRENT-RATIO < 1                                        
172500                 SUBTRACT 20 FROM WS-SCORE-WORK                           
172600              END-IF                                                      
172700           END-IF                                                         
172800                                                                          
172900           PERFORM 3900-CLAMP-SCORE-WORK THRU 3900-EXIT                   
173000           MOVE WS-SCORE-WORK TO ANL-QUALITY-SCORE.                       
173100       3500-END-COMPUTE-QUALITY-SCR.                                      
173200           EXIT.                                                          
173300                                                                          
173400*        GROWTH SCORE - REVENUE GROWTH AND EARNINGS GROWTH EACH           
173500*        CARRY UP TO 25 POINTS EITHER WAY, PLUS A PEG-RATIO               
173600*        BONUS FOR GROWTH THAT IS CHEAP RELATIVE TO THE PE.               
173700*        NEGATIVE GROWTH IN EITHER LEG IS PENALIZED, NOT JUST             
173800*        LEFT AT ZERO CONTRIBUTION.                                       
173900       3600-BEGIN-COMPUTE-GROWTH-SCR.                                     
174000           MOVE 50 TO WS-SCORE-WORK                                       
174100                                                                          
174200           IF STK-REV-GROWTH > 30                                         
174300              ADD 25 TO WS-SCORE-WORK                                     
174400           ELSE                                                           
174500              IF STK-REV-GROWTH > 20                                      
174600                 ADD 20 TO WS-SCORE-WORK                                  
174700              ELSE                                                        
174800                 IF STK-REV-GROWTH > 10                                   
174900                    ADD 15 TO WS-SCORE-WORK                               
175000                 ELSE                                                     
175100                    IF STK-REV-GROWTH > 5                                 
175200                       ADD 10 TO WS-SCORE-WORK                            
175300                    ELSE                                                  
175400                       IF STK-REV-GROWTH < 0                              
175500                          SUBTRACT 25 FROM WS-SCORE-WORK                  
175600                       END-IF                                             
175700                    END-IF                                                
175800                 END-IF                                                   
175900              END-IF                                                      
176000           END-IF                                                         
176100                                                                          
176200*        EARNINGS GROWTH LEG - SAME FIVE-TIER SHAPE AS THE                
176300*        REVENUE LEG ABOVE.                                               
176400           IF STK-EARN-GROWTH > 30                                        
176500              ADD 25 TO WS-SCORE-WORK                                     
176600           ELSE                                                           
176700              IF STK-EARN-GROWTH > 20                                     
176800                 ADD 20 TO WS-SCORE-WORK                                  
176900              ELSE                                                        
177000                 IF STK-EARN-GROWTH > 10                                  
177100                    ADD 15 TO WS-SCORE-WORK                               
177200                 ELSE                                                     
177300                    IF STK-EARN-GROWTH > 5                                
177400                       ADD 10 TO WS-SCORE-WORK                            
177500                    ELSE                                                  
177600                       IF STK-EARN-GROWTH < 0                             
177700                          SUBTRACT 25 FROM WS-SCORE-WORK                  
177800                       END-IF                                             
177900                    END-IF                                                
178000                 END-IF                                                   
178100              END-IF                                                      
178200           END-IF                                                         
178300                                                                          
178400*        PEG BONUS - REWARDS GROWTH THAT IS CHEAP RELATIVE TO             
178500*        THE PE, BUT ONLY WHEN EARNINGS ARE ACTUALLY GROWING.             
178600           IF PEG-RATIO < 1 AND STK-EARN-GROWTH > 0                       
178700              ADD 20 TO WS-SCORE-WORK                                     
178800           ELSE                                                           
178900              IF PEG-RATIO < 2 AND STK-EARN-GROWTH > 0                    
179000                 ADD 10 TO WS-SCORE-WORK                                  
179100              END-IF                                                      
179200           END-IF                                                         
179300                                                                          
179400           PERFORM 3900-CLAMP-SCORE-WORK THRU 3900-EXIT                   
179500           MOVE WS-SCORE-WORK TO ANL-GROWTH-SCORE.                        
179600       3600-END-COMPUTE-GROWTH-SCR.                                       
179700           EXIT.                                                          
179800                                                                          
179900*        MOMENTUM SCORE - THE SIMPLEST OF THE FOUR.  STRONG               
180000*        RECENT GROWTH ON EITHER THE TOP OR BOTTOM LINE ADDS              
180100*        25 POINTS; THERE IS NO DOWNSIDE PENALTY LEG HERE THE             
180200*        WAY THERE IS IN 3600 ABOVE.                                      
180300       3700-BEGIN-COMPUTE-MOMENTUM-SCR.                                   
180400           MOVE 50 TO WS-SCORE-WORK                                       
180500                                                                          
180600           IF STK-REV-GROWTH > 15                                         
180700              ADD 25 TO WS-SCORE-WORK                                     
180800           END-IF                                                         
180900                                                                          
181000           IF STK-EARN-GROWTH > 15                                        
181100              ADD 25 TO WS-SCORE-WORK                                     
181200           END-IF                                                         
181300                                                                          
181400           PERFORM 3900-CLAMP-SCORE-WORK THRU 3900-EXIT                   
181500           MOVE WS-SCORE-WORK TO ANL-MOMENTUM-SCORE.                      
181600       3700-END-COMPUTE-MOMENTUM-SCR.                                     
181700           EXIT.                                                          
181800                                                                          
181900* SHARED 0-100 CLAMP FOR THE FOUR COMPOSITE SCORES ABOVE.                 
182000       3900-CLAMP-SCORE-WORK.                                             
182100           IF WS-SCORE-WORK < 0                                           
182200              MOVE 0 TO WS-SCORE-WORK                                     
182300           ELSE                                                           
182400              IF WS-SCORE-WORK > 100                                      
182500                 MOVE 100 TO WS-SCORE-WORK                                
182600              END-IF                                                      
182700           END-IF.                                                        
182800       3900-EXIT.                                                         
182900           EXIT.                                                          
183000                                                                          
183100*---------------------------------------------------------------*         
183200* 4000 - SCREENING ENGINE.  WALKS THE SIX STRATEGIES IN FIXED   *         
183300* ORDER (WS-STRATEGY-NAME TABLE) AND SCORES THE CURRENT RECORD  *         
183400* AGAINST EACH.  A STOCK CLEARING THE THRESHOLD (CTE-SCREEN-    *         
183500* THRESHOLD, 50) GETS A SCRN-REC AND GOES INTO THE PER-STRATEGY *         
183600* RESULT TABLE FOR THE END-OF-RUN REPORT.  RGS 01/11/1990.       *        
183700*---------------------------------------------------------------*         
183800       4000-BEGIN-SCREEN-STRATEGIES.                                      
183900           PERFORM 4050-SCREEN-ONE-STRATEGY THRU 4050-EXIT                
184000              VARYING WS-STRAT-IDX FROM 1 BY 1                            
184100                UNTIL WS-STRAT-IDX > CTE-STRATEGY-COUNT.                  
184200       4000-END-SCREEN-STRATEGIES.                                        
184300           EXIT.                                                          
184400                                                                          
184500*        EACH STRATEGY STARTS THE SAME RECORD FROM A CLEAN SLATE -        
184600*        SCORE AND SIGNAL COUNT BOTH RESET TO ZERO BEFORE THE             
184700*        EVALUATE BELOW ROUTES TO THE RIGHT 41XX-46XX SCORER.             
184800       4050-SCREEN-ONE-STRATEGY.                                          
184900           INITIALIZE SCRN-REC                                            
185000           MOVE STK-SYMBOL TO SCR-SYMBOL                                  
185100           MOVE WS-STRATEGY-NAME (WS-STRAT-IDX) TO SCR-STRATEGY           
185200           MOVE ZERO TO WS-STRAT-SCORE                                    
185300           MOVE ZERO TO WS-SIGNAL-COUNT                                   
185400                                                                          
185500           EVALUATE WS-STRATEGY-NAME (WS-STRAT-IDX)                       
185600              WHEN "VALUE"                                                
185700                 PERFORM 4100-SCORE-VALUE-STRATEGY                        
185800                    THRU 4100-EXIT                                        
185900              WHEN "GROWTH"                                               
186000                 PERFORM 4200-SCORE-GROWTH-STRATEGY                       
186100                    THRU 4200-EXIT                                        
186200              WHEN "DIVIDEND"                                             
186300                 PERFORM 4300-SCORE-DIVIDEND-STRATEGY                     
186400                    THRU 4300-EXIT                                        
186500              WHEN "MOMENTUM"                                             
186600                 PERFORM 4400-SCORE-MOMENTUM-STRATEGY                     
186700                    THRU 4400-EXIT                                        
186800              WHEN "QUALITY"                                              
186900                 PERFORM 4500-SCORE-QUALITY-STRATEGY                      
187000                    THRU 4500-EXIT                                        
187100              WHEN "CONTRARIAN"                                           
187200                 PERFORM 4600-SCORE-CONTRARIAN-STRATEGY                   
187300                    THRU 4600-EXIT                                        
187400           END-EVALUATE                                                   
187500                                                                          
187600           IF WS-STRAT-SCORE > 100                                        
187700              MOVE 100 TO WS-STRAT-SCORE                                  
187800           END-IF                                                         
187900           IF WS-STRAT-SCORE < 0                                          
188000              MOVE 0 TO WS-STRAT-SCORE                                    
188100           END-IF                                                         
188200           MOVE WS-STRAT-SCORE TO SCR-SCORE                               
188300                                                                          
188400           IF WS-STRAT-SCORE >= CTE-SCREEN-THRESHOLD                      
188500              WRITE SCRN-REC                                              
188600              ADD 1 TO WS-SCREEN-WRITTEN                                  
188700              PERFORM 4900-BEGIN-ADD-STRATEGY-RESULT                      
188800                 THRU 4900-END-ADD-STRATEGY-RESULT                        
188900           END-IF.                                                        
189000       4050-EXIT.                                                         
189100           EXIT.                                                          
189200                                                                          
189300* ADDS ONE SLOT TO THE CURRENT STRATEGY SIGNAL LIST.                      
189400       4190-ADD-SCR-SIGNAL.                                               
189500           IF WS-SIGNAL-COUNT < CTE-MAX-SIGNALS                           
189600              ADD 1 TO WS-SIGNAL-COUNT                                    
189700           END-IF.                                                        
189800                                                                          
189900*        VALUE STRATEGY - REWARDS CHEAP MULTIPLES (PE, PB, PS)            
190000*        PLUS A DECENT RETURN ON EQUITY AND NON-SHRINKING                 
190100*        EARNINGS.  POINTS ARE ADDITIVE, NOT NEUTRAL-START LIKE           
190200*        THE 3000 COMPOSITE SCORES - A STRATEGY SCORE OF ZERO             
190300*        MEANS NOTHING MATCHED, NOT "AVERAGE."                            
190400       4100-SCORE-VALUE-STRATEGY.                                         
190500*        PE LEG - WORTH 30 POINTS AT ITS RICHEST.                         
190600           IF PE-RATIO < 10                                               
190700              ADD 30 TO WS-STRAT-SCORE                                    
190800              PERFORM 4190-ADD-SCR-SIGNAL                                 
190900              MOVE "VERY-LOW-PE" TO SCR-SIGNAL-NAME                       
191000                                    (WS-SIGNAL-COUNT)                     
191100           ELSE                                                           
191200              IF PE-RATIO < 15                                            
191300                 ADD 20 TO WS-STRAT-SCORE                                 
191400                 PERFORM 4190-ADD-SCR-SIGNAL                              
191500                 MOVE "LOW-PE" TO SCR-SIGNAL-NAME                         
191600                                  (WS-SIGNAL-COUNT)                       
191700              ELSE                                                        
191800                 IF PE-RATIO < 20                                         
191900                    ADD 10 TO WS-STRAT-SCORE                              
192000                 END-IF                                                   
192100              END-IF                                                      
192200           END-IF                                                         
192300                                                                          
192400*        PB LEG - WORTH 25 POINTS AT ITS RICHEST.                         
192500           IF PB-RATIO < 1                                                
192600              ADD 25 TO WS-STRAT-SCORE                                    
192700              PERFORM 4190-ADD-SCR-SIGNAL                                 
192800              MOVE "LOW-PB" TO SCR-SIGNAL-NAME (WS-SIGNAL-COUNT)          
192900           ELSE                                                           
193000              IF PB-RATIO < 1.5                                           
193100                 ADD 15 TO WS-STRAT-SCORE                                 
193200              END-IF                                                      
193300           END-IF                                                         
193400                                                                          
193500*        PS LEG - WORTH 15 POINTS AT ITS RICHEST.                         
193600           IF PS-RATIO < 1                                                
193700              ADD 15 TO WS-STRAT-SCORE                                    
193800              PERFORM 4190-ADD-SCR-SIGNAL                                 
193900              MOVE "LOW-PS" TO SCR-SIGNAL-NAME (WS-SIGNAL-COUNT)          
194000           ELSE                                                           
194100              IF PS-RATIO < 2                                             
194200                 ADD 10 TO WS-STRAT-SCORE                                 
194300              END-IF                                                      
194400           END-IF                                                         
194500                                                                          
194600*        ROE BONUS LEG - NO SIGNAL IF IT MISSES, JUST NO POINTS.          
194700           IF ROE-PCT > 10                                                
194800              ADD 20 TO WS-STRAT-SCORE                                    
194900              PERFORM 4190-ADD-SCR-SIGNAL                                 
195000              MOVE "DECENT-ROE" TO SCR-SIGNAL-NAME                        
195100                                   (WS-SIGNAL-COUNT)                      
195200           END-IF                                                         
195300                                                                          
195400*        NON-SHRINKING-EARNINGS BONUS - SMALL FLAT AWARD.                 
195500           IF STK-EARN-GROWTH >= 0                                        
195600              ADD 10 TO WS-STRAT-SCORE                                    
195700           END-IF.                                                        
195800       4100-EXIT.                                                         
195900           EXIT.                                                          
196000                                                                          
196100*        GROWTH STRATEGY - REVENUE GROWTH, EARNINGS GROWTH AND            
196200*        A CHEAP PEG RATIO EACH SCORE INDEPENDENTLY, WITH A               
196300*        BONUS FOR DECENT ROE ON TOP.                                     
196400       4200-SCORE-GROWTH-STRATEGY.                                        
196500*        REVENUE GROWTH LEG.                                              
196600           IF STK-REV-GROWTH > 30                                         
196700              ADD 30 TO WS-STRAT-SCORE                                    
196800              PERFORM 4190-ADD-SCR-SIGNAL                                 
196900              MOVE "VERY-HIGH-REV-GROWTH"                                 
197000                                 TO SCR-SIGNAL-NAME                       
197100                                    (WS-SIGNAL-COUNT)                     
197200           ELSE                                                           
197300              IF STK-REV-GROWTH > 20                                      
197400                 ADD 25 TO WS-STRAT-SCORE                                 
197500                 PERFORM 4190-ADD-SCR-SIGNAL                              
197600                 MOVE "HIGH-REVENUE-GROWTH"                               
197700                                 TO SCR-SIGNAL-NAME                       
197800                                    (WS-SIGNAL-COUNT)                     
197900              ELSE                                                        
198000                 IF STK-REV-GROWTH > 10                                   
198100                    ADD 15 TO WS-STRAT-SCORE                              
198200                 END-IF                                                   
198300              END-IF                                                      
198400           END-IF                                                         
198500                                                                          
198600*        EARNINGS GROWTH LEG.                                             
198700           IF STK-EARN-GROWTH > 30                                        
198800              ADD 30 TO WS-STRAT-SCORE                                    
198900              PERFORM 4190-ADD-SCR-SIGNAL                                 
199000              MOVE "VERY-HIGH-EARN-GROWTH"                                
199100                                 TO SCR-SIGNAL-NAME                       
199200                                    (WS-SIGNAL-COUNT)                     
199300           ELSE                                                           
199400              IF STK-EARN-GROWTH > 20                                     
199500                 ADD 25 TO WS-STRAT-SCORE                                 
199600                 PERFORM 4190-ADD-SCR-SIGNAL                              
199700                 MOVE "HIGH-EARNINGS-GROWTH"                              
199800                                 TO SCR-SIGNAL-NAME                       
199900                                    (WS-SIGNAL-COUNT)                     
200000              ELSE                                                        
200100                 IF STK-EARN-GROWTH > 10                                  
200200                    ADD 15 TO WS-STRAT-SCORE                              
200300                 END-IF                                                   
200400              END-IF                                                      
200500           END-IF                                                         
200600                                                                          
200700*        PEG LEG.                                                         
200800           IF PEG-RATIO < 1                                               
200900              ADD 20 TO WS-STRAT-SCORE                                    
201000              PERFORM 4190-ADD-SCR-SIGNAL                                 
201100              MOVE "GOOD-PEG" TO SCR-SIGNAL-NAME                          
201200                                 (WS-SIGNAL-COUNT)                        
201300           ELSE                                                           
201400              IF PEG-RATIO < 2                                            
201500                 ADD 10 TO WS-STRAT-SCORE                                 
201600              END-IF                                                      
201700           END-IF                                                         
201800                                                                          
201900*        ROE BONUS LEG.                                                   
202000           IF ROE-PCT > 15                                                
202100              ADD 15 TO WS-STRAT-SCORE                                    
202200           END-IF.                                                        
202300       4200-EXIT.                                                         
202400           EXIT.                                                          
202500                                                                          
202600*        DIVIDEND STRATEGY - YIELD TIER CARRIES MOST OF THE               
202700*        SCORE, WITH A SMALL CONSOLATION AWARD FOR ANY STOCK              
202800*        THAT PAYS SOMETHING AT ALL (STK-DPS > 0) EVEN WHEN THE           
202900*        YIELD ITSELF IS TOO THIN TO HIT THE LOWEST BAND.                 
203000       4300-SCORE-DIVIDEND-STRATEGY.                                      
203100           IF STK-DIV-YIELD >= 5                                          
203200              ADD 30 TO WS-STRAT-SCORE                                    
203300              PERFORM 4190-ADD-SCR-SIGNAL                                 
203400              MOVE "VERY-HIGH-YIELD" TO SCR-SIGNAL-NAME                   
203500                                        (WS-SIGNAL-COUNT)                 
203600           ELSE                                                           
203700              IF STK-DIV-YIELD >= 3                                       
203800                 ADD 25 TO WS-STRAT-SCORE                                 
203900                 PERFORM 4190-ADD-SCR-SIGNAL                              
204000                 MOVE "HIGH-YIELD" TO SCR-SIGNAL-NAME                     
204100                                      (WS-SIGNAL-COUNT)                   
204200              ELSE                                                        
204300                 IF STK-DIV-YIELD >= 2                                    
204400                    ADD 15 TO WS-STRAT-SCORE                              
204500                    PERFORM 4190-ADD-SCR-SIGNAL                           
204600                    MOVE "MODERATE-YIELD" TO SCR-SIGNAL-NAME              
204700                                             (WS-SIGNAL-COUNT)            
204800                 ELSE                                                     
204900                    IF STK-DPS > 0                                        
205000                       ADD 5 TO WS-STRAT-SCORE                            
205100                       PERFORM 4190-ADD-SCR-SIGNAL                        
205200                       MOVE "PAYS-DIVIDEND" TO SCR-SIGNAL-NAME            
205300                                               (WS-SIGNAL-COUNT)          
205400                    END-IF                                                
205500                 END-IF                                                   
205600              END-IF                                                      
205700           END-IF                                                         
205800                                                                          
205900*        ROE LEG - DOUBLES AS A SUSTAINABILITY CHECK ON THE               
206000*        DIVIDEND ITSELF.                                                 
206100           IF ROE-PCT > 10                                                
206200              ADD 20 TO WS-STRAT-SCORE                                    
206300              PERFORM 4190-ADD-SCR-SIGNAL                                 
206400              MOVE "SUSTAINABLE-DIVIDEND"                                 
206500                                 TO SCR-SIGNAL-NAME                       
206600                                    (WS-SIGNAL-COUNT)                     
206700           END-IF                                                         
206800                                                                          
206900*        LEVERAGE LEG - NO SIGNAL EITHER WAY, JUST POINTS.                
207000           IF DEBT-TO-EQUITY < 1                                          
207100              ADD 15 TO WS-STRAT-SCORE                                    
207200           ELSE                                                           
207300              IF DEBT-TO-EQUITY < 2                                       
207400                 ADD 10 TO WS-STRAT-SCORE                                 
207500              END-IF                                                      
207600           END-IF                                                         
207700                                                                          
207800*        EARNINGS-NOT-COLLAPSING LEG - -5 PCT IS STILL                    
207900*        TOLERATED, UNLIKE 4100'S STRICTER ZERO FLOOR.                    
208000           IF STK-EARN-GROWTH >= -5                                       
208100              ADD 10 TO WS-STRAT-SCORE                                    
208200           END-IF.                                                        
208300       4300-EXIT.                                                         
208400           EXIT.                                                          
208500                                                                          
208600*        MOMENTUM STRATEGY - LEANS HEAVILY ON RECENT EARNINGS             
208700*        GROWTH, WITH SMALLER ADD-ONS FOR REVENUE GROWTH AND A            
208800*        STRONG 3700 MOMENTUM COMPOSITE SCORE.                            
208900       4400-SCORE-MOMENTUM-STRATEGY.                                      
209000           IF STK-EARN-GROWTH > 25                                        
209100              ADD 35 TO WS-STRAT-SCORE                                    
209200              PERFORM 4190-ADD-SCR-SIGNAL                                 
209300              MOVE "STRONG-MOMENTUM" TO SCR-SIGNAL-NAME                   
209400                                        (WS-SIGNAL-COUNT)                 
209500           ELSE                                                           
209600              IF STK-EARN-GROWTH > 15                                     
209700                 ADD 25 TO WS-STRAT-SCORE                                 
209800                 PERFORM 4190-ADD-SCR-SIGNAL                              
209900                 MOVE "MODERATE-MOMENTUM" TO SCR-SIGNAL-NAME              
210000                                             (WS-SIGNAL-COUNT)            
210100              ELSE                                                        
210200                 IF STK-EARN-GROWTH > 5                                   
210300                    ADD 15 TO WS-STRAT-SCORE                              
210400                 END-IF                                                   
210500              END-IF                                                      
210600           END-IF                                                         
210700                                                                          
210800*        REVENUE GROWTH BONUS LEG.                                        
210900           IF STK-REV-GROWTH > 20                                         
211000              ADD 20 TO WS-STRAT-SCORE                                    
211100           END-IF                                                         
211200                                                                          
211300*        COMPOSITE-SCORE BONUS LEG - BORROWS 3700'S RESULT.               
211400           IF ANL-MOMENTUM-SCORE > 70                                     
211500              ADD 15 TO WS-STRAT-SCORE                                    
211600           END-IF.                                                        
211700       4400-EXIT.                                                         
211800           EXIT.                                                          
211900                                                                          
212000*        QUALITY STRATEGY - LEANS ON THE 3500 QUALITY COMPOSITE           
212100*        SCORE FIRST, THEN ADDS ITS OWN DIRECT CHECKS ON ROE,             
212200*        ROA, LEVERAGE, LIQUIDITY AND MARGIN SO A STOCK CAN'T             
212300*        SCORE WELL HERE PURELY OFF A LUCKY COMPOSITE NUMBER.             
212400       4500-SCORE-QUALITY-STRATEGY.                                       
212500*        BORROWED COMPOSITE LEG.                                          
212600           IF ANL-QUALITY-SCORE > 80                                      
212700              ADD 30 TO WS-STRAT-SCORE                                    
212800              PERFORM 4190-ADD-SCR-SIGNAL                                 
212900              MOVE "HIGH-QUALITY" TO SCR-SIGNAL-NAME                      
213000                                     (WS-SIGNAL-COUNT)                    
213100           ELSE                                                           
213200              IF ANL-QUALITY-SCORE > 70                                   
213300                 ADD 20 TO WS-STRAT-SCORE                                 
213400                 PERFORM 4190-ADD-SCR-SIGNAL                              
213500                 MOVE "GOOD-QUALITY" TO SCR-SIGNAL-NAME                   
213600                                        (WS-SIGNAL-COUNT)                 
213700              END-IF                                                      
213800           END-IF                                                         
213900                                                                          
214000*        DIRECT ROE CHECK.                                                
214100           IF ROE-PCT > 20                                                
214200              ADD 20 TO WS-STRAT-SCORE                                    
214300              PERFORM 4190-ADD-SCR-SIGNAL                                 
214400              MOVE "EXCELLENT-ROE" TO SCR-SIGNAL-NAME                     
214500                                      (WS-SIGNAL-COUNT)                   
214600           ELSE                                                           
214700              IF ROE-PCT > 15                                             
214800                 ADD 15 TO WS-STRAT-SCORE                                 
214900              END-IF                                                      
215000           END-IF                                                         
215100                                                                          
215200*        DIRECT ROA CHECK - NO SIGNAL, JUST POINTS.                       
215300           IF ROA-PCT > 10                                                
215400              ADD 15 TO WS-STRAT-SCORE                                    
215500           END-IF                                                         
215600                                                                          
215700*        DIRECT LEVERAGE CHECK.                                           
215800           IF DEBT-TO-EQUITY < 0.5                                        
215900              ADD 20 TO WS-STRAT-SCORE                                    
216000              PERFORM 4190-ADD-SCR-SIGNAL                                 
216100              MOVE "VERY-LOW-DEBT" TO SCR-SIGNAL-NAME                     
216200                                      (WS-SIGNAL-COUNT)                   
216300           ELSE                                                           
216400              IF DEBT-TO-EQUITY < 1                                       
216500                 ADD 10 TO WS-STRAT-SCORE                                 
216600              END-IF                                                      
216700           END-IF                                                         
216800                                                                          
216900*        DIRECT LIQUIDITY CHECK.                                          
217000           IF CURRENT-RATIO > 2                                           
217100              ADD 10 TO WS-STRAT-SCORE                                    
217200              PERFORM 4190-ADD-SCR-SIGNAL                                 
217300              MOVE "STRONG-LIQUIDITY" TO SCR-SIGNAL-NAME                  
217400                                         (WS-SIGNAL-COUNT)                
217500           END-IF                                                         
217600                                                                          
217700*        DIRECT MARGIN CHECK - LAST LEG, NO SIGNAL.                       
217800           IF NET-MARGIN-PCT > 15                                         
217900              ADD 10 TO WS-STRAT-SCORE                                    
218000           END-IF.                                                        
218100       4500-EXIT.                                                         
218200           EXIT.                                                          
218300                                                                          
218400* ADDS THE CURRENT PASSING STOCK TO ITS STRATEGY'S RESULT                 
218500* SUB-TABLE FOR THE END-OF-RUN REPORT, AND ACCUMULATES THE                
218600* SCORE SUM USED FOR THE SECTION AVERAGE.  ONLY THE FIRST                 
218700* THREE SIGNALS BUILT BY THE STRATEGY SCORER ARE CARRIED -                
218800* THE REPORT PRINTS NO MORE THAN THAT.  RGS 01/11/1990.                   
218900       4900-BEGIN-ADD-STRATEGY-RESULT.                                    
219000           IF WS-SR-COUNT (WS-STRAT-IDX) < CTE-MAX-STRAT-ENTRIES          
219100              ADD 1 TO WS-SR-COUNT (WS-STRAT-IDX)                         
219200              SET WS-SR-ENTRY-IDX TO WS-SR-COUNT (WS-STRAT-IDX)           
219300              MOVE SCR-SYMBOL TO WS-SR-SYMBOL                             
219400                                  (WS-STRAT-IDX WS-SR-ENTRY-IDX)          
219500              MOVE SCR-SCORE  TO WS-SR-SCORE                              
219600                                  (WS-STRAT-IDX WS-SR-ENTRY-IDX)          
219700              MOVE SCR-SIGNAL-NAME (1)                                    
219800                              TO WS-SR-SIG-1                              
219900                                  (WS-STRAT-IDX WS-SR-ENTRY-IDX)          
220000              MOVE SCR-SIGNAL-NAME (2)                                    
220100                              TO WS-SR-SIG-2                              
220200                                  (WS-STRAT-IDX WS-SR-ENTRY-IDX)          
220300              MOVE SCR-SIGNAL-NAME (3)                                    
220400                              TO WS-SR-SIG-3                              
220500                                  (WS-STRAT-IDX WS-SR-ENTRY-IDX)          
220600           END-IF                                                         
220700           ADD SCR-SCORE TO WS-SR-SCORE-SUM (WS-STRAT-IDX).               
220800       4900-END-ADD-STRATEGY-RESULT.                                      
220900           EXIT.                                                          
221000                                                                          
221100*        CONTRARIAN STRATEGY - LOOKS FOR STOCKS THE MARKET HAS            
221200*        BEATEN DOWN (LOW PE/PB, HIGH VALUATION COMPOSITE SCORE)          
221300*        THAT STILL SHOW A DECENT ROE AND NON-NEGATIVE REVENUE            
221400*        GROWTH - CHEAP FOR A REASON VS. CHEAP AND SOUND.                 
221500       4600-SCORE-CONTRARIAN-STRATEGY.                                    
221600*        DEEP-VALUE PE LEG.                                               
221700           IF PE-RATIO < 8                                                
221800              ADD 30 TO WS-STRAT-SCORE                                    
221900              PERFORM 4190-ADD-SCR-SIGNAL                                 
222000              MOVE "EXTREMELY-UNDERVALUED"                                
222100                                 TO SCR-SIGNAL-NAME                       
222200                                    (WS-SIGNAL-COUNT)                     
222300           ELSE                                                           
222400              IF PE-RATIO < 12                                            
222500                 ADD 20 TO WS-STRAT-SCORE                                 
222600                 PERFORM 4190-ADD-SCR-SIGNAL                              
222700                 MOVE "SIGNIF-UNDERVALUED"                                
222800                                 TO SCR-SIGNAL-NAME                       
222900                                    (WS-SIGNAL-COUNT)                     
223000              END-IF                                                      
223100           END-IF                                                         
223200                                                                          
223300*        DEEP-VALUE PB LEG - NO SIGNAL, JUST POINTS.                      
223400           IF PB-RATIO < 0.8                                              
223500              ADD 20 TO WS-STRAT-SCORE                                    
223600           END-IF                                                         
223700                                                                          
223800*        BORROWED COMPOSITE LEG.                                          
223900           IF ANL-VALUATION-SCORE > 70                                    
224000              ADD 25 TO WS-STRAT-SCORE                                    
224100              PERFORM 4190-ADD-SCR-SIGNAL                                 
224200              MOVE "MARKET-UNDERVALUATION"                                
224300                                 TO SCR-SIGNAL-NAME                       
224400                                    (WS-SIGNAL-COUNT)                     
224500           END-IF                                                         
224600                                                                          
224700*        SOUNDNESS LEG - THE CHECK THAT TELLS CHEAP-AND-SOUND             
224800*        APART FROM CHEAP-FOR-A-REASON.                                   
224900           IF ROE-PCT > 10 AND STK-REV-GROWTH >= 0                        
225000              ADD 20 TO WS-STRAT-SCORE                                    
225100              PERFORM 4190-ADD-SCR-SIGNAL                                 
225200              MOVE "HIDDEN-VALUE" TO SCR-SIGNAL-NAME                      
225300                                     (WS-SIGNAL-COUNT)                    
225400           END-IF.                                                        
225500       4600-EXIT.                                                         
225600           EXIT.                                                          
225700                                                                          
225800*---------------------------------------------------------------*         
225900* 5000 - RULES-OF-THUMB EVALUATOR.  TWELVE FIXED CHECKS, EACH   *         
226000* SCORED 0-10, WRITTEN TO EVAL-OUT.  RULE 9 USES NET INCOME AS  *         
226100* A CASH-FLOW PROXY - THE MASTER CARRIES NO CASH-FLOW FIELD     *         
226200* (DOCUMENTED SUBSTITUTION, SEE DP-1142 NOTES).  CLW 09/08/89 - *         
226300* RULES 10-12 (CATEGORY/ADVICE/CONTEXT FILLERS) ADDED HERE      *         
226400* (DP-1183).  RGS 03/14/1989.                                    *        
226500*---------------------------------------------------------------*         
226600       5000-BEGIN-EVALUATE-RULES.                                         
226700           INITIALIZE EVAL-REC                                            
226800           MOVE STK-SYMBOL TO EVL-SYMBOL                                  
226900           MOVE ZERO       TO EVL-TOTAL-SCORE                             
227000                                                                          
227100           PERFORM 5010-RULE-PE           THRU 5010-EXIT                  
227200           PERFORM 5020-RULE-DEBT-EQUITY  THRU 5020-EXIT                  
227300           PERFORM 5030-RULE-CURR-RATIO   THRU 5030-EXIT                  
227400           PERFORM 5040-RULE-REV-GROWTH   THRU 5040-EXIT                  
227500           PERFORM 5050-RULE-EPS-GROWTH   THRU 5050-EXIT                  
227600           PERFORM 5060-RULE-ROE          THRU 5060-EXIT                  
227700           PERFORM 5070-RULE-PAYOUT       THRU 5070-EXIT                  
227800           PERFORM 5080-RULE-PB           THRU 5080-EXIT                  
227900           PERFORM 5090-RULE-CASH-FLOW    THRU 5090-EXIT                  
228000           PERFORM 5100-RULE-GROWTH-VALUE THRU 5100-EXIT                  
228100           PERFORM 5110-RULE-DIVERSIF     THRU 5110-EXIT                  
228200           PERFORM 5120-RULE-INDUSTRY     THRU 5120-EXIT                  
228300                                                                          
228400*        120 IS THE MAXIMUM POSSIBLE - TWELVE RULES AT 10 POINTS          
228500*        EACH.  EVL-PCT DRIVES BOTH THE PRINTED RECOMMENDATION            
228600*        AND THE RUN-WIDE RECOMMENDATION-SUMMARY COUNTERS 7300            
228700*        PRINTS LATER.                                                    
228800           COMPUTE EVL-PCT ROUNDED =                                      
228900                   (EVL-TOTAL-SCORE / 120) * 100                          
229000                                                                          
229100*        FOUR BANDS, NO GAPS AND NO OVERLAP - EVERY RECORD GETS           
229200*        EXACTLY ONE OF THE FOUR RECOMMENDATIONS AND TICKS                
229300*        EXACTLY ONE OF THE FOUR WS-CNT- COUNTERS.                        
229400           IF EVL-PCT >= 80                                               
229500              MOVE "STRONG-BUY" TO EVL-RECOMMEND                          
229600              ADD 1 TO WS-CNT-STRONG-BUY                                  
229700           ELSE                                                           
229800              IF EVL-PCT >= 60                                            
229900                 MOVE "BUY"  TO EVL-RECOMMEND                             
230000                 ADD 1 TO WS-CNT-BUY                                      
230100              ELSE                                                        
230200                 IF EVL-PCT >= 40                                         
230300                    MOVE "HOLD" TO EVL-RECOMMEND                          
230400                    ADD 1 TO WS-CNT-HOLD                                  
230500                 ELSE                                                     
230600                    MOVE "SELL" TO EVL-RECOMMEND                          
230700                    ADD 1 TO WS-CNT-SELL                                  
230800                 END-IF                                                   
230900              END-IF                                                      
231000           END-IF                                                         
231100                                                                          
231200           WRITE EVAL-REC                                                 
231300           ADD 1 TO WS-EVAL-WRITTEN.                                      
231400       5000-END-EVALUATE-RULES.                                           
231500           EXIT.                                                          
231600                                                                          
231700*        RULE 1 OF 12 - PE RATIO.  STATUS TEXT AND POINT SCORE            
231800*        USE TWO DIFFERENT BAND SETS ON PURPOSE - STATUS IS THE           
231900*        PLAIN-ENGLISH CALL, SCORE REWARDS THE NARROWER "SWEET            
232000*        SPOT" RANGE THE OLD WORKSHEET CONSIDERED IDEAL.                  
232100       5010-RULE-PE.                                                      
232200           IF PE-RATIO < 15                                               
232300              MOVE "UNDERVALUED" TO EVL-RULE-STATUS (1)                   
232400           ELSE                                                           
232500              IF PE-RATIO <= 20                                           
232600                 MOVE "GOOD"       TO EVL-RULE-STATUS (1)                 
232700              ELSE                                                        
232800                 MOVE "OVERVALUED" TO EVL-RULE-STATUS (1)                 
232900              END-IF                                                      
233000           END-IF                                                         
233100                                                                          
233200           IF PE-RATIO >= 15 AND PE-RATIO <= 20                           
233300              MOVE 10 TO EVL-RULE-SCORE (1)                               
233400           ELSE                                                           
233500              IF PE-RATIO >= 10 AND PE-RATIO < 15                         
233600                 MOVE 8 TO EVL-RULE-SCORE (1)                             
233700              ELSE                                                        
233800                 IF PE-RATIO < 30                                         
233900                    MOVE 5 TO EVL-RULE-SCORE (1)                          
234000                 ELSE                                                     
234100                    MOVE 0 TO EVL-RULE-SCORE (1)                          
234200                 END-IF                                                   
234300              END-IF                                                      
234400           END-IF                                                         
234500           ADD EVL-RULE-SCORE (1) TO EVL-TOTAL-SCORE.                     
234600       5010-EXIT.                                                         
234700           EXIT.                                                          
234800                                                                          
234900*        RULE 2 OF 12 - DEBT TO EQUITY.                                   
235000       5020-RULE-DEBT-EQUITY.                                             
235100*        STATUS TEXT - TWO WORDS ONLY.                                    
235200           IF DEBT-TO-EQUITY > 0 AND DEBT-TO-EQUITY < 1                   
235300              MOVE "HEALTHY" TO EVL-RULE-STATUS (2)                       
235400           ELSE                                                           
235500              MOVE "HIGH"    TO EVL-RULE-STATUS (2)                       
235600           END-IF                                                         
235700                                                                          
235800*        POINT SCORE - THREE BANDS, ONE MORE THAN THE STATUS.             
235900           IF DEBT-TO-EQUITY > 0 AND DEBT-TO-EQUITY < 1                   
236000              MOVE 10 TO EVL-RULE-SCORE (2)                               
236100           ELSE                                                           
236200              IF DEBT-TO-EQUITY > 0 AND DEBT-TO-EQUITY < 2                
236300                 MOVE 5 TO EVL-RULE-SCORE (2)                             
236400              ELSE                                                        
236500                 MOVE 0 TO EVL-RULE-SCORE (2)                             
236600              END-IF                                                      
236700           END-IF                                                         
236800           ADD EVL-RULE-SCORE (2) TO EVL-TOTAL-SCORE.                     
236900       5020-EXIT.                                                         
237000           EXIT.                                                          
237100                                                                          
237200*        RULE 3 OF 12 - CURRENT RATIO.  TOO HIGH IS MARKED                
237300*        "INEFFICIENT" RATHER THAN "HEALTHY" - IDLE WORKING               
237400*        CAPITAL IS A WORKSHEET FLAG JUST LIKE TOO LITTLE.                
237500       5030-RULE-CURR-RATIO.                                              
237600           IF CURRENT-RATIO < 1.5                                         
237700              MOVE "LOW"         TO EVL-RULE-STATUS (3)                   
237800           ELSE                                                           
237900              IF CURRENT-RATIO <= 3                                       
238000                 MOVE "HEALTHY"     TO EVL-RULE-STATUS (3)                
238100              ELSE                                                        
238200                 MOVE "INEFFICIENT" TO EVL-RULE-STATUS (3)                
238300              END-IF                                                      
238400           END-IF                                                         
238500                                                                          
238600           IF CURRENT-RATIO >= 1.8 AND CURRENT-RATIO <= 2.5               
238700              MOVE 10 TO EVL-RULE-SCORE (3)                               
238800           ELSE                                                           
238900              IF CURRENT-RATIO >= 1.5 AND CURRENT-RATIO <= 3              
239000                 MOVE 7 TO EVL-RULE-SCORE (3)                             
239100              ELSE                                                        
239200                 MOVE 0 TO EVL-RULE-SCORE (3)                             
239300              END-IF                                                      
239400           END-IF                                                         
239500           ADD EVL-RULE-SCORE (3) TO EVL-TOTAL-SCORE.                     
239600       5030-EXIT.                                                         
239700           EXIT.                                                          
239800                                                                          
239900*        RULE 4 OF 12 - REVENUE GROWTH.                                   
240000       5040-RULE-REV-GROWTH.                                              
240100           IF STK-REV-GROWTH > 5                                          
240200              MOVE "STABLE"   TO EVL-RULE-STATUS (4)                      
240300           ELSE                                                           
240400              MOVE "VOLATILE" TO EVL-RULE-STATUS (4)                      
240500           END-IF                                                         
240600                                                                          
240700*        STATUS AND SCORE USE DIFFERENT BREAKPOINTS HERE TOO -            
240800*        5 PCT EARNS "STABLE" BUT NEEDS 10 PCT FOR FULL POINTS.           
240900           IF STK-REV-GROWTH > 10                                         
241000              MOVE 10 TO EVL-RULE-SCORE (4)                               
241100           ELSE                                                           
241200              IF STK-REV-GROWTH > 0                                       
241300                 MOVE 5 TO EVL-RULE-SCORE (4)                             
241400              ELSE                                                        
241500                 MOVE 0 TO EVL-RULE-SCORE (4)                             
241600              END-IF                                                      
241700           END-IF                                                         
241800           ADD EVL-RULE-SCORE (4) TO EVL-TOTAL-SCORE.                     
241900       5040-EXIT.                                                         
242000           EXIT.                                                          
242100                                                                          
242200*        RULE 5 OF 12 - EARNINGS (EPS) GROWTH.                            
242300       5050-RULE-EPS-GROWTH.                                              
242400           IF STK-EARN-GROWTH > 0                                         
242500              MOVE "GROWING"   TO EVL-RULE-STATUS (5)                     
242600           ELSE                                                           
242700              MOVE "DECLINING" TO EVL-RULE-STATUS (5)                     
242800           END-IF                                                         
242900                                                                          
243000           IF STK-EARN-GROWTH > 10                                        
243100              MOVE 10 TO EVL-RULE-SCORE (5)                               
243200           ELSE                                                           
243300              IF STK-EARN-GROWTH > 0                                      
243400                 MOVE 5 TO EVL-RULE-SCORE (5)                             
243500              ELSE                                                        
243600                 MOVE 0 TO EVL-RULE-SCORE (5)                             
243700              END-IF                                                      
243800           END-IF                                                         
243900           ADD EVL-RULE-SCORE (5) TO EVL-TOTAL-SCORE.                     
244000       5050-EXIT.                                                         
244100           EXIT.                                                          
244200                                                                          
244300*        RULE 6 OF 12 - RETURN ON EQUITY.  ONLY TWO STATUS                
244400*        WORDS HERE, NOT THREE LIKE RULES 1 AND 3 - THE OLD               
244500*        WORKSHEET NEVER CARRIED A MIDDLE "FAIR" BUCKET FOR ROE.          
244600       5060-RULE-ROE.                                                     
244700           IF ROE-PCT >= 15                                               
244800              MOVE "EXCELLENT" TO EVL-RULE-STATUS (6)                     
244900           ELSE                                                           
245000              MOVE "POOR"      TO EVL-RULE-STATUS (6)                     
245100           END-IF                                                         
245200                                                                          
245300           IF ROE-PCT >= 15                                               
245400              MOVE 10 TO EVL-RULE-SCORE (6)                               
245500           ELSE                                                           
245600              IF ROE-PCT >= 10                                            
245700                 MOVE 5 TO EVL-RULE-SCORE (6)                             
245800              ELSE                                                        
245900                 MOVE 0 TO EVL-RULE-SCORE (6)                             
246000              END-IF                                                      
246100           END-IF                                                         
246200           ADD EVL-RULE-SCORE (6) TO EVL-TOTAL-SCORE.                     
246300       5060-EXIT.                                                         
246400           EXIT.                                                          
246500                                                                          
246600*        RULE 7 OF 12 - DIVIDEND PAYOUT RATIO.  A ZERO PAYOUT             
246700*        (STOCK PAYS NO DIVIDEND) SCORES THE SAME AS A PAYOUT             
246800*        OF 80 OR MORE - NEITHER IS "SUSTAINABLE" BY THIS RULE'S          
246900*        DEFINITION, THOUGH FOR DIFFERENT REASONS.                        
247000       5070-RULE-PAYOUT.                                                  
247100           IF STK-PAYOUT-RATIO < 60                                       
247200              MOVE "SUSTAINABLE" TO EVL-RULE-STATUS (7)                   
247300           ELSE                                                           
247400              MOVE "HIGH"        TO EVL-RULE-STATUS (7)                   
247500           END-IF                                                         
247600                                                                          
247700           IF STK-PAYOUT-RATIO > 0 AND STK-PAYOUT-RATIO < 60              
247800              MOVE 10 TO EVL-RULE-SCORE (7)                               
247900           ELSE                                                           
248000              IF STK-PAYOUT-RATIO >= 60 AND                               
248100                 STK-PAYOUT-RATIO < 80                                    
248200                 MOVE 5 TO EVL-RULE-SCORE (7)                             
248300              ELSE                                                        
248400                 MOVE 0 TO EVL-RULE-SCORE (7)                             
248500              END-IF                                                      
248600           END-IF                                                         
248700           ADD EVL-RULE-SCORE (7) TO EVL-TOTAL-SCORE.                     
248800       5070-EXIT.                                                         
248900           EXIT.                                                          
249000                                                                          
249100*        RULE 8 OF 12 - PRICE TO BOOK.                                    
249200       5080-RULE-PB.                                                      
249300*        ONLY TWO STATUS WORDS - "FAIR-OVER" COVERS BOTH FAIR             
249400*        AND OVERVALUED SINCE THE WORKSHEET NEVER SPLIT THEM.             
249500           IF PB-RATIO > 0 AND PB-RATIO < 1                               
249600              MOVE "UNDERVALUED" TO EVL-RULE-STATUS (8)                   
249700           ELSE                                                           
249800              MOVE "FAIR-OVER"   TO EVL-RULE-STATUS (8)                   
249900           END-IF                                                         
250000                                                                          
250100           IF PB-RATIO > 0 AND PB-RATIO < 1                               
250200              MOVE 10 TO EVL-RULE-SCORE (8)                               
250300           ELSE                                                           
250400              IF PB-RATIO > 0 AND PB-RATIO < 2                            
250500                 MOVE 7 TO EVL-RULE-SCORE (8)                             
250600              ELSE                                                        
250700                 MOVE 3 TO EVL-RULE-SCORE (8)                             
250800              END-IF                                                      
250900           END-IF                                                         
251000           ADD EVL-RULE-SCORE (8) TO EVL-TOTAL-SCORE.                     
251100       5080-EXIT.                                                         
251200           EXIT.                                                          
251300                                                                          
251400*        RULE 9 OF 12 - CASH FLOW PROXY.  STOCK-MASTER CARRIES            
251500*        NO ACTUAL OPERATING CASH FLOW FIELD, SO NET INCOME               
251600*        STANDS IN FOR IT - A DOCUMENTED SUBSTITUTION, NOT AN             
251700*        OVERSIGHT (DP-1142).                                             
251800       5090-RULE-CASH-FLOW.                                               
251900           IF STK-NET-INCOME > 0                                          
252000              MOVE "POSITIVE" TO EVL-RULE-STATUS (9)                      
252100              MOVE 10         TO EVL-RULE-SCORE  (9)                      
252200           ELSE                                                           
252300              MOVE "NEGATIVE" TO EVL-RULE-STATUS (9)                      
252400              MOVE 0          TO EVL-RULE-SCORE  (9)                      
252500           END-IF                                                         
252600           ADD EVL-RULE-SCORE (9) TO EVL-TOTAL-SCORE.                     
252700       5090-EXIT.                                                         
252800           EXIT.                                                          
252900                                                                          
253000* CATEGORY IS INFORMATIONAL ONLY ON THE SOURCE WORKSHEET -                
253100* EVAL-REC CARRIES NO SEPARATE CATEGORY FIELD, SO ONLY THE                
253200* CONSTANT STATUS/SCORE ARE RECORDED HERE (DP-1183).                      
253300       5100-RULE-GROWTH-VALUE.                                            
253400           MOVE "ANALYZED" TO EVL-RULE-STATUS (10)                        
253500           MOVE 10         TO EVL-RULE-SCORE  (10)                        
253600           ADD 10          TO EVL-TOTAL-SCORE.                            
253700       5100-EXIT.                                                         
253800           EXIT.                                                          
253900                                                                          
254000*        RULE 11 OF 12 - PORTFOLIO DIVERSIFICATION.  THE ORIGINAL         
254100*        PAPER WORKSHEET ASKED THE ANALYST A QUESTION THIS BATCH          
254200*        HAS NO WAY TO ANSWER (HOW MANY OTHER STOCKS IN THIS              
254300*        SECTOR DOES THE FUND ALREADY HOLD) SO THE RULE IS CARRIED        
254400*        AS A FLAT AWARD AND A REMINDER STATUS - DP-1183.                 
254500       5110-RULE-DIVERSIF.                                                
254600           MOVE "ADVICE" TO EVL-RULE-STATUS (11)                          
254700           MOVE 10       TO EVL-RULE-SCORE  (11)                          
254800           ADD 10        TO EVL-TOTAL-SCORE.                              
254900       5110-EXIT.                                                         
255000           EXIT.                                                          
255100                                                                          
255200*        RULE 12 OF 12 - INDUSTRY CONTEXT.  SAME SITUATION AS             
255300*        RULE 11 - NO INDUSTRY-AVERAGE FEED EXISTS FOR STKMSTR TO         
255400*        COMPARE AGAINST, SO THE SCORE IS A FLAT AWARD.  TOGETHER         
255500*        RULES 10-12 ACCOUNT FOR 30 OF THE 120 POSSIBLE POINTS -          
255600*        ANY STOCK THAT SURVIVES TO 5100 IS ALREADY A THIRD OF            
255700*        THE WAY TO A "BUY" RECOMMENDATION.                               
255800       5120-RULE-INDUSTRY.                                                
255900           MOVE "CONTEXT" TO EVL-RULE-STATUS (12)                         
256000           MOVE 10        TO EVL-RULE-SCORE  (12)                         
256100           ADD 10         TO EVL-TOTAL-SCORE.                             
256200       5120-EXIT.                                                         
256300           EXIT.                                                          
256400                                                                          
256500*---------------------------------------------------------------*         
256600* 6000 - APPLY THE SELECTED SCREENING PROFILE'S CRITERIA SET    *         
256700* (WS-CRITERIA-SETS ABOVE) TO THE CURRENT RECORD.  A STOCK      *         
256800* THAT CLEARS EVERY ACTIVE BOUND IN ITS SET GOES INTO THE       *         
256900* PROFILE RESULT TABLE FOR THE REPORT'S PROFILE SECTION.        *         
257000* CLW 05/23/1990.                                                *        
257100*---------------------------------------------------------------*         
257200       6000-BEGIN-APPLY-PROFILE-FILTER.                                   
257300           PERFORM 6010-CHECK-ONE-CRIT-SET THRU 6010-EXIT                 
257400              VARYING WS-CRIT-SET-IDX FROM 1 BY 1                         
257500                UNTIL WS-CRIT-SET-IDX > CTE-CRITERIA-SET-COUNT.           
257600       6000-END-APPLY-PROFILE-FILTER.                                     
257700           EXIT.                                                          
257800                                                                          
257900*        ONLY THE ONE CRITERIA SET MATCHING THE SELECTED PROFILE          
258000*        NAME ACTUALLY GETS CHECKED - THE OTHER NINE SETS IN THE          
258100*        TABLE SIT IDLE FOR THIS RUN.  WS-CRIT-PASS-SWITCH STARTS         
258200*        "Y" EACH TIME AND ONLY 6020 BELOW CAN FLIP IT TO "N".            
258300       6010-CHECK-ONE-CRIT-SET.                                           
258400           IF CRIT-PROFILE-NAME (WS-CRIT-SET-IDX)                         
258500                             = WS-SELECTED-PROFILE                        
258600              MOVE "Y" TO WS-CRIT-PASS-SWITCH                             
258700              PERFORM 6020-CHECK-ONE-BOUND THRU 6020-EXIT                 
258800                 VARYING WS-CRIT-BOUND-IDX FROM 1 BY 1                    
258900                   UNTIL WS-CRIT-BOUND-IDX > CTE-BOUND-COUNT              
259000              IF WS-CRIT-ALL-PASSED                                       
259100                 PERFORM 6090-ADD-PROFILE-RESULT THRU 6090-EXIT           
259200              END-IF                                                      
259300           END-IF.                                                        
259400       6010-EXIT.                                                         
259500           EXIT.                                                          
259600                                                                          
259700*        A BLANK CRIT-CODE MEANS THE SLOT IS UNUSED FOR THIS SET          
259800*        (NOT EVERY PROFILE NEEDS ALL FIVE BOUND SLOTS) - SKIPPED         
259900*        ENTIRELY RATHER THAN TREATED AS A FAILING COMPARISON.            
260000       6020-CHECK-ONE-BOUND.                                              
260100           IF CRIT-CODE (WS-CRIT-SET-IDX WS-CRIT-BOUND-IDX)               
260200                     NOT = SPACES                                         
260300              PERFORM 6030-MAP-METRIC-VALUE THRU 6030-EXIT                
260400*        MIN-IND AND MAX-IND ARE CHECKED INDEPENDENTLY - A                
260500*        BOUND SLOT CAN CARRY A FLOOR ONLY, A CEILING ONLY, OR            
260600*        BOTH (SEE THE STATIC TABLE ABOVE FOR EXAMPLES OF EACH).          
260700              IF CRIT-MIN-IND (WS-CRIT-SET-IDX WS-CRIT-BOUND-IDX)         
260800                           = "Y"                                          
260900               AND WK-METRIC-VALUE <                                      
261000                   CRIT-MIN (WS-CRIT-SET-IDX WS-CRIT-BOUND-IDX)           
261100                 SET WS-CRIT-FAILED TO TRUE                               
261200              END-IF                                                      
261300              IF CRIT-MAX-IND (WS-CRIT-SET-IDX WS-CRIT-BOUND-IDX)         
261400                           = "Y"                                          
261500               AND WK-METRIC-VALUE >                                      
261600                   CRIT-MAX (WS-CRIT-SET-IDX WS-CRIT-BOUND-IDX)           
261700                 SET WS-CRIT-FAILED TO TRUE                               
261800              END-IF                                                      
261900           END-IF.                                                        
262000       6020-EXIT.                                                         
262100           EXIT.                                                          
262200                                                                          
262300* MAPS THE CURRENT BOUND'S 4-CHARACTER CODE TO ITS COMPUTED               
262400* METRIC VALUE.  PERCENT METRICS ARE DIVIDED BY 100 SO THEY               
262500* COMPARE AGAINST THE DECIMAL-FORM BOUNDS ABOVE IN                        
262600* WS-CRITERIA-STATIC-DATA (0.15 MEANS 15 PERCENT).  EVERY                 
262700* CODE THE STATIC TABLE CAN CONTAIN MUST HAVE A WHEN HERE -               
262800* JFK 08/04/97 ADDED THE MISSING ROA BRANCH; WITHOUT IT                   
262900* WK-METRIC-VALUE STAYED AT THE ZERO SET BELOW FOR ANY BOUND              
263000* CODED ROA, SO THE QUALITY PROFILE'S ROA FLOOR COULD NEVER               
263100* BE MET (DP-1460).                                                       
263200       6030-MAP-METRIC-VALUE.                                             
263300           MOVE ZERO TO WK-METRIC-VALUE                                   
263400           EVALUATE CRIT-CODE (WS-CRIT-SET-IDX WS-CRIT-BOUND-IDX)         
263500              WHEN "PE  "                                                 
263600                 MOVE PE-RATIO       TO WK-METRIC-VALUE                   
263700              WHEN "PB  "                                                 
263800                 MOVE PB-RATIO       TO WK-METRIC-VALUE                   
263900              WHEN "DE  "                                                 
264000                 MOVE DEBT-TO-EQUITY TO WK-METRIC-VALUE                   
264100              WHEN "CR  "                                                 
264200                 MOVE CURRENT-RATIO  TO WK-METRIC-VALUE                   
264300              WHEN "ICOV"                                                 
264400                 MOVE INT-COVERAGE   TO WK-METRIC-VALUE                   
264500              WHEN "ROE "                                                 
264600                 COMPUTE WK-METRIC-VALUE = ROE-PCT / 100                  
264700              WHEN "ROA "                                                 
264800                 COMPUTE WK-METRIC-VALUE = ROA-PCT / 100                  
264900              WHEN "RGR "                                                 
265000                 COMPUTE WK-METRIC-VALUE =                                
265100                         STK-REV-GROWTH / 100                             
265200              WHEN "EGR "                                                 
265300                 COMPUTE WK-METRIC-VALUE =                                
265400                         STK-EARN-GROWTH / 100                            
265500              WHEN "YLD "                                                 
265600                 COMPUTE WK-METRIC-VALUE =                                
265700                         STK-DIV-YIELD / 100                              
265800              WHEN "PAY "                                                 
265900                 COMPUTE WK-METRIC-VALUE =                                
266000                         STK-PAYOUT-RATIO / 100                           
266100           END-EVALUATE.                                                  
266200       6030-EXIT.                                                         
266300           EXIT.                                                          
266400                                                                          
266500*        ONLY FIVE METRICS ARE CARRIED TO THE PROFILE RESULT              
266600*        TABLE FOR PRINTING (PE, PB, ROE, DE, CR) EVEN THOUGH A           
266700*        PROFILE CAN FILTER ON OTHERS (ICOV, YLD, PAY, GROWTH) -          
266800*        THE REPORT COLUMNS WERE FIXED WHEN THIS SECTION WAS              
266900*        FIRST ADDED AND HAVE NOT BEEN WIDENED SINCE.                     
267000       6090-ADD-PROFILE-RESULT.                                           
267100           IF WS-PR-COUNT < CTE-MAX-PROFILE-ENTRIES                       
267200              ADD 1 TO WS-PR-COUNT                                        
267300              SET WS-PR-IDX TO WS-PR-COUNT                                
267400              MOVE STK-SYMBOL     TO WS-PR-SYMBOL (WS-PR-IDX)             
267500              MOVE PE-RATIO       TO WS-PR-PE     (WS-PR-IDX)             
267600              MOVE PB-RATIO       TO WS-PR-PB     (WS-PR-IDX)             
267700              MOVE ROE-PCT        TO WS-PR-ROE    (WS-PR-IDX)             
267800              MOVE DEBT-TO-EQUITY TO WS-PR-DE     (WS-PR-IDX)             
267900              MOVE CURRENT-RATIO  TO WS-PR-CR     (WS-PR-IDX)             
268000              ADD 1 TO WS-PROFILE-WRITTEN                                 
268100           END-IF.                                                        
268200       6090-EXIT.                                                         
268300           EXIT.                                                          
268400                                                                          
268500*---------------------------------------------------------------*         
268600* 7000 - PRODUCE SCREENING REPORT.  ONE SECTION PER STRATEGY    *         
268700* (DESCENDING SCORE ORDER), THE PROFILE SECTION, THE            *         
268800* RECOMMENDATION SUMMARY, THEN RUN TOTALS.  RGS 11/02/1990.      *        
268900*---------------------------------------------------------------*         
269000       7000-BEGIN-PRODUCE-SCREENING-RPT.                                  
269100           PERFORM 7100-PRINT-ONE-STRATEGY-SECT THRU 7100-EXIT            
269200              VARYING WS-STRAT-IDX FROM 1 BY 1                            
269300                UNTIL WS-STRAT-IDX > CTE-STRATEGY-COUNT                   
269400                                                                          
269500           PERFORM 7200-BEGIN-PRINT-PROFILE-SECT                          
269600              THRU 7200-END-PRINT-PROFILE-SECT                            
269700                                                                          
269800           PERFORM 7300-BEGIN-PRINT-RECOMMEND-SECT                        
269900              THRU 7300-END-PRINT-RECOMMEND-SECT                          
270000                                                                          
270100           PERFORM 7400-BEGIN-PRINT-GRAND-TOTALS                          
270200              THRU 7400-END-PRINT-GRAND-TOTALS.                           
270300       7000-END-PRODUCE-SCREENING-RPT.                                    
270400           EXIT.                                                          
270500                                                                          
270600*        ONE SECTION PER STRATEGY, HEADING AND COLUMN HEADER              
270700*        FIRST, THEN THE SORTED DETAIL LINES AND A FOOTER WITH            
270800*        THE COUNT/AVERAGE - EVEN A STRATEGY WITH ZERO HITS               
270900*        STILL PRINTS ITS HEADING AND FOOTER SO THE REPORT SHAPE          
271000*        STAYS THE SAME EVERY NIGHT.  RGS 11/02/1990.                     
271100       7100-PRINT-ONE-STRATEGY-SECT.                                      
271200           PERFORM 7150-SORT-STRATEGY-ENTRIES THRU 7150-EXIT              
271300                                                                          
271400           MOVE SPACES TO REPORT-LINE                                     
271500           WRITE REPORT-LINE AFTER ADVANCING 2 LINES                      
271600           MOVE WS-STRATEGY-NAME (WS-STRAT-IDX) TO WS-SH-NAME             
271700           MOVE WS-STRAT-HDG-LINE TO REPORT-LINE                          
271800           WRITE REPORT-LINE AFTER ADVANCING 1 LINE                       
271900           MOVE WS-COL-HDG-LINE TO REPORT-LINE                            
272000           WRITE REPORT-LINE AFTER ADVANCING 1 LINE                       
272100                                                                          
272200           IF WS-SR-COUNT (WS-STRAT-IDX) > 0                              
272300              PERFORM 7180-PRINT-ONE-DETAIL-LINE THRU 7180-EXIT           
272400                 VARYING WS-SR-ENTRY-IDX FROM 1 BY 1                      
272500                   UNTIL WS-SR-ENTRY-IDX >                                
272600                         WS-SR-COUNT (WS-STRAT-IDX)                       
272700           END-IF                                                         
272800                                                                          
272900           PERFORM 7190-PRINT-STRATEGY-FOOTER THRU 7190-EXIT.             
273000       7100-EXIT.                                                         
273100           EXIT.                                                          
273200                                                                          
273300* FULL CROSS-COMPARE EXCHANGE SORT - SAME IDIOM AS THE OLD                
273400* FRUIT TABLE BUBBLE SORT, DESCENDING ON SCORE.  AT MOST                  
273500* 500 ENTRIES PER STRATEGY SO THE DOUBLE PASS IS CHEAP                    
273600* ENOUGH FOR AN OVERNIGHT BATCH RUN.  RGS 11/02/1990.                     
273700*        PLAIN BUBBLE SORT, DESCENDING BY SCORE - THE PER-                
273800*        STRATEGY ENTRY TABLE TOPS OUT AT CTE-MAX-STRAT-ENTRIES           
273900*        SO THE O(N SQUARED) COST NEVER GETS LARGE ENOUGH TO              
274000*        MATTER FOR A NIGHTLY BATCH RUN.  RGS 11/02/1990.                 
274100       7150-SORT-STRATEGY-ENTRIES.                                        
274200           IF WS-SR-COUNT (WS-STRAT-IDX) > 1                              
274300              PERFORM 7160-BUBBLE-COMPARE-SWAP THRU 7160-EXIT             
274400                 VARYING WS-SR-ENTRY-IDX FROM 1 BY 1                      
274500                   UNTIL WS-SR-ENTRY-IDX >                                
274600                         WS-SR-COUNT (WS-STRAT-IDX)                       
274700                  AFTER WS-SR-ENTRY-IDX2 FROM WS-SR-ENTRY-IDX             
274800                                         BY 1                             
274900                   UNTIL WS-SR-ENTRY-IDX2 >                               
275000                         WS-SR-COUNT (WS-STRAT-IDX)                       
275100           END-IF.                                                        
275200       7150-EXIT.                                                         
275300           EXIT.                                                          
275400                                                                          
275500*        ONE COMPARE/SWAP STEP OF THE BUBBLE SORT ABOVE.                  
275600       7160-BUBBLE-COMPARE-SWAP.                                          
275700           IF WS-SR-SCORE (WS-STRAT-IDX WS-SR-ENTRY-IDX) <                
275800              WS-SR-SCORE (WS-STRAT-IDX WS-SR-ENTRY-IDX2)                 
275900              PERFORM 7170-EXCHANGE-ENTRIES THRU 7170-EXIT                
276000           END-IF.                                                        
276100       7160-EXIT.                                                         
276200           EXIT.                                                          
276300                                                                          
276400*        GROUP-LEVEL MOVE OF THE WHOLE WS-SR-ENTRY OCCURRENCE -           
276500*        SYMBOL, SCORE AND ALL THREE SIGNAL SLOTS SWAP TOGETHER           
276600*        IN THREE MOVES RATHER THAN FIVE SEPARATE FIELD SWAPS.            
276700       7170-EXCHANGE-ENTRIES.                                             
276800           MOVE WS-SR-ENTRY (WS-STRAT-IDX WS-SR-ENTRY-IDX)                
276900             TO WS-SR-ENTRY-SWAP                                          
277000           MOVE WS-SR-ENTRY (WS-STRAT-IDX WS-SR-ENTRY-IDX2)               
277100             TO WS-SR-ENTRY (WS-STRAT-IDX WS-SR-ENTRY-IDX)                
277200           MOVE WS-SR-ENTRY-SWAP                                          
277300             TO WS-SR-ENTRY (WS-STRAT-IDX WS-SR-ENTRY-IDX2).              
277400       7170-EXIT.                                                         
277500           EXIT.                                                          
277600                                                                          
277700*        ONE DETAIL LINE PER PASSING STOCK, ALREADY IN SORTED             
277800*        ORDER BY THE TIME THIS PARAGRAPH RUNS.                           
277900       7180-PRINT-ONE-DETAIL-LINE.                                        
278000           MOVE WS-SR-SYMBOL  (WS-STRAT-IDX WS-SR-ENTRY-IDX)              
278100             TO WS-DL-SYMBOL                                              
278200           MOVE WS-SR-SCORE   (WS-STRAT-IDX WS-SR-ENTRY-IDX)              
278300             TO WS-DL-SCORE                                               
278400           MOVE WS-SR-SIGNALS (WS-STRAT-IDX WS-SR-ENTRY-IDX)              
278500             TO WS-DL-SIGNALS                                             
278600           MOVE WS-DETAIL-LINE TO REPORT-LINE                             
278700           WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                      
278800       7180-EXIT.                                                         
278900           EXIT.                                                          
279000                                                                          
279100*        STRATEGY FOOTER - COUNT OF STOCKS THAT CLEARED THE               
279200*        THRESHOLD PLUS THEIR AVERAGE SCORE.  ZERO HITS PRINTS            
279300*        AN AVERAGE OF ZERO RATHER THAN DIVIDING BY ZERO.                 
279400       7190-PRINT-STRATEGY-FOOTER.                                        
279500           MOVE WS-SR-COUNT (WS-STRAT-IDX) TO WS-SF-COUNT                 
279600           IF WS-SR-COUNT (WS-STRAT-IDX) > 0                              
279700              COMPUTE WS-SF-AVG ROUNDED =                                 
279800                      WS-SR-SCORE-SUM (WS-STRAT-IDX) /                    
279900                      WS-SR-COUNT (WS-STRAT-IDX)                          
280000           ELSE                                                           
280100              MOVE ZERO TO WS-SF-AVG                                      
280200           END-IF                                                         
280300           MOVE WS-STRAT-FOOT-LINE TO REPORT-LINE                         
280400           WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                      
280500       7190-EXIT.                                                         
280600           EXIT.                                                          
280700                                                                          
280800* UPSI-0 LETS OPERATIONS SUPPRESS THE PROFILE SECTION FOR A               
280900* QUICK STRATEGY-ONLY RUN BY FLIPPING THE SWITCH ON THE                   
281000* EXEC CARD - THE REST OF THE REPORT IS UNAFFECTED.                       
281100* CLW 05/23/1990.                                                         
281200       7200-BEGIN-PRINT-PROFILE-SECT.                                     
281300           IF WS-SHOW-PROFILE-SECT                                        
281400              MOVE SPACES TO REPORT-LINE                                  
281500              WRITE REPORT-LINE AFTER ADVANCING 2 LINES                   
281600              MOVE "PROFILE SECTION - STOCKS PASSING CRITERIA"            
281700                                  TO WS-SECT-HDG-TEXT                     
281800              MOVE WS-SECT-HDG-LINE TO REPORT-LINE                        
281900              WRITE REPORT-LINE AFTER ADVANCING 1 LINE                    
282000                                                                          
282100              IF WS-PR-COUNT > 0                                          
282200                 PERFORM 7210-PRINT-ONE-PROFILE-LINE                      
282300                    THRU 7210-EXIT                                        
282400                    VARYING WS-PR-IDX FROM 1 BY 1                         
282500                      UNTIL WS-PR-IDX > WS-PR-COUNT                       
282600              ELSE                                                        
282700                 MOVE SPACES TO REPORT-LINE                               
282800                 MOVE "   NO STOCKS PASSED THE SELECTED PROFILE"          
282900                                     TO REPORT-LINE                       
283000                 WRITE REPORT-LINE AFTER ADVANCING 1 LINE                 
283100              END-IF                                                      
283200           END-IF.                                                        
283300       7200-END-PRINT-PROFILE-SECT.                                       
283400           EXIT.                                                          
283500                                                                          
283600*        ONE PROFILE-SECTION DETAIL LINE - THE FIXED FIVE-METRIC          
283700*        COLUMN SET FROM 6090 ABOVE, IN WS-PR-IDX ORDER (ORDER            
283800*        OF DISCOVERY DURING THE MAIN READ LOOP, NOT SORTED).             
283900       7210-PRINT-ONE-PROFILE-LINE.                                       
284000           MOVE WS-PR-SYMBOL (WS-PR-IDX) TO WS-PD-SYMBOL                  
284100           MOVE WS-PR-PE     (WS-PR-IDX) TO WS-PD-PE                      
284200           MOVE WS-PR-PB     (WS-PR-IDX) TO WS-PD-PB                      
284300           MOVE WS-PR-ROE    (WS-PR-IDX) TO WS-PD-ROE                     
284400           MOVE WS-PR-DE     (WS-PR-IDX) TO WS-PD-DE                      
284500           MOVE WS-PR-CR     (WS-PR-IDX) TO WS-PD-CR                      
284600           MOVE WS-PROFILE-DTL-LINE      TO REPORT-LINE                   
284700           WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                      
284800       7210-EXIT.                                                         
284900           EXIT.                                                          
285000                                                                          
285100*        FOUR FIXED LINES, ONE PER RULES-OF-THUMB RECOMMENDATION          
285200*        BUCKET, IN THE SAME STRONG-BUY/BUY/HOLD/SELL ORDER THE           
285300*        5000 SECTION TESTS THEM IN - RGS 08/30/1991 (DP-1255).           
285400       7300-BEGIN-PRINT-RECOMMEND-SECT.                                   
285500           MOVE SPACES TO REPORT-LINE                                     
285600           WRITE REPORT-LINE AFTER ADVANCING 2 LINES                      
285700           MOVE "RECOMMENDATION SUMMARY" TO WS-SECT-HDG-TEXT              
285800           MOVE WS-SECT-HDG-LINE TO REPORT-LINE                           
285900           WRITE REPORT-LINE AFTER ADVANCING 1 LINE                       
286000                                                                          
286100           MOVE "STRONG-BUY"      TO WS-RL-LABEL                          
286200           MOVE WS-CNT-STRONG-BUY TO WS-RL-COUNT                          
286300           MOVE WS-RECOMMEND-LINE TO REPORT-LINE                          
286400           WRITE REPORT-LINE AFTER ADVANCING 1 LINE                       
286500                                                                          
286600           MOVE "BUY"             TO WS-RL-LABEL                          
286700           MOVE WS-CNT-BUY        TO WS-RL-COUNT                          
286800           MOVE WS-RECOMMEND-LINE TO REPORT-LINE                          
286900           WRITE REPORT-LINE AFTER ADVANCING 1 LINE                       
287000                                                                          
287100           MOVE "HOLD"            TO WS-RL-LABEL                          
287200           MOVE WS-CNT-HOLD       TO WS-RL-COUNT                          
287300           MOVE WS-RECOMMEND-LINE TO REPORT-LINE                          
287400           WRITE REPORT-LINE AFTER ADVANCING 1 LINE                       
287500                                                                          
287600           MOVE "SELL"            TO WS-RL-LABEL                          
287700           MOVE WS-CNT-SELL       TO WS-RL-COUNT                          
287800           MOVE WS-RECOMMEND-LINE TO REPORT-LINE                          
287900           WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                      
288000       7300-END-PRINT-RECOMMEND-SECT.                                     
288100           EXIT.                                                          
288200                                                                          
288300*        RUN TOTALS - RECORDS READ SHOULD EQUAL ANALYSIS RECORDS          
288400*        WRITTEN AND EVALUATION RECORDS WRITTEN EVERY RUN (ONE            
288500*        OF EACH PER STOCK-MASTER RECORD); SCREEN RECORDS                 
288600*        WRITTEN CAN RUN WELL ABOVE RECORDS READ SINCE ONE STOCK          
288700*        CAN CLEAR MULTIPLE STRATEGIES.                                   
288800       7400-BEGIN-PRINT-GRAND-TOTALS.                                     
288900           MOVE SPACES TO REPORT-LINE                                     
289000           WRITE REPORT-LINE AFTER ADVANCING 2 LINES                      
289100           MOVE "RUN TOTALS" TO WS-SECT-HDG-TEXT                          
289200           MOVE WS-SECT-HDG-LINE TO REPORT-LINE                           
289300           WRITE REPORT-LINE AFTER ADVANCING 1 LINE                       
289400                                                                          
289500           MOVE "RECORDS READ"              TO WS-TL-LABEL                
289600           MOVE WS-RECORDS-READ             TO WS-TL-COUNT                
289700           MOVE WS-TOTAL-LINE                TO REPORT-LINE               
289800           WRITE REPORT-LINE AFTER ADVANCING 1 LINE                       
289900                                                                          
290000           MOVE "ANALYSIS RECORDS WRITTEN"  TO WS-TL-LABEL                
290100           MOVE WS-ANALYSIS-WRITTEN         TO WS-TL-COUNT                
290200           MOVE WS-TOTAL-LINE                TO REPORT-LINE               
290300           WRITE REPORT-LINE AFTER ADVANCING 1 LINE                       
290400                                                                          
290500           MOVE "SCREEN RECORDS WRITTEN"    TO WS-TL-LABEL                
290600           MOVE WS-SCREEN-WRITTEN           TO WS-TL-COUNT                
290700           MOVE WS-TOTAL-LINE                TO REPORT-LINE               
290800           WRITE REPORT-LINE AFTER ADVANCING 1 LINE                       
290900                                                                          
291000           MOVE "EVALUATION RECORDS WRITTEN" TO WS-TL-LABEL               
291100           MOVE WS-EVAL-WRITTEN              TO WS-TL-COUNT               
291200           MOVE WS-TOTAL-LINE                 TO REPORT-LINE              
291300           WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                      
291400       7400-END-PRINT-GRAND-TOTALS.                                       
291500           EXIT.                                                          
291600                                                                          
291700*---------------------------------------------------------------*         
291800* 9000 - CLOSE FILES AND DISPLAY THE RUN SUMMARY TO THE         *         
291900* OPERATOR CONSOLE.  RGS 03/14/1989.                             *        
292000*---------------------------------------------------------------*         
292100*    ALL FIVE FILES ARE CLOSED BEFORE ANY DISPLAY IS ISSUED SO A          
292200*    JCL ABEND ON CLOSE DOES NOT LEAVE THE SUMMARY HALF-PRINTED.          
292300*    THE DISPLAY LINES GO TO THE OPERATOR CONSOLE / JOB LOG, NOT          
292400*    TO REPORT-OUT - THEY ARE THE FIRST THING THE OPERATOR CHECKS         
292500*    ON A RERUN REQUEST.  RGS 03/14/1989.                                 
292600       9000-BEGIN-FINISH-RUN.                                             
292700           CLOSE STOCK-MASTER                                             
292800           CLOSE ANALYSIS-OUT                                             
292900           CLOSE SCREEN-OUT                                               
293000           CLOSE EVAL-OUT                                                 
293100           CLOSE REPORT-OUT                                               
293200                                                                          
293300           DISPLAY SPACE                                                  
293400           DISPLAY "STKSCRRP - RUN COMPLETE."                             
293500           DISPLAY "Records read            : ["                          
293600                    WS-RECORDS-READ "]."                                  
293700           DISPLAY "Analysis records written: ["                          
293800                    WS-ANALYSIS-WRITTEN "]."                              
293900*    SCREEN-WRITTEN CAN EXCEED RECORDS-READ - A SINGLE SYMBOL             
294000*    THAT CLEARS MORE THAN ONE STRATEGY GETS A SCREEN RECORD FOR          
294100*    EACH STRATEGY IT CLEARS.  SEE 7400 ABOVE.                            
294200           DISPLAY "Screen records written  : ["                          
294300                    WS-SCREEN-WRITTEN "]."                                
294400           DISPLAY "Eval records written    : ["                          
294500                    WS-EVAL-WRITTEN "]."                                  
294600           DISPLAY "Profile matches written : ["                          
294700                    WS-PROFILE-WRITTEN "].".                              
294800       9000-END-FINISH-RUN.                                               
294900           EXIT.                                                          
